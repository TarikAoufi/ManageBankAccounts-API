000100******************************************************************
000200* CBEC0100:  LINK AREA DE CB7C0100 (MANTENIMIENTO DE CLIENTES)   *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000700*     ---------- ------- ---------- --------------------------- *
000800*     @CB00006   RHM     1989-04-09 ALTA INICIAL DEL COPY        *
000900*     @CB00018   LTV     1995-01-11 SE AGREGA OPCION 6, BUSQUEDA *
001000*                                   DE CLIENTE POR NOMBRE        *
001100******************************************************************
001200*B.MF CBEC0100                  LINK AREA CB7C0100               *
001300*B.IF COD-OPTION                CODIGO DE OPERACION SOLICITADA   *
001400*B/IF                           '1' ALTA DE CLIENTE              *
001500*B/IF                           '2' ACTUALIZACION DE CLIENTE     *
001600*B/IF                           '3' BAJA DE CLIENTE              *
001700*B/IF                           '4' CONSULTA POR ID              *
001800*B/IF                           '5' CONSULTA TODOS LOS CLIENTES  *
001900*B/IF                           '6' CONSULTA POR NOMBRE CONTIENE *
002000*B.IF CUST-ID                   ID DE CLIENTE (2,3,4)            *
002100*B.IF CUST-NAME                 NOMBRE DEL CLIENTE (1,2)         *
002200*B.IF CUST-EMAIL                CORREO DEL CLIENTE (1,2)         *
002300*B.IF CUST-NAME-FILTRO          SUBCADENA A BUSCAR EN NOMBRE (6) *
002400*B.OF COD-RETURN                '00' OK                          *
002500*B/OF                           '10' CLIENTE NO ENCONTRADO       *
002600*B/OF                           '20' ERROR DE VALIDACION         *
002700*B/OF                           '99' ERROR INESPERADO            *
002800*B.OF DES-ERROR                 TEXTO DEL ERROR                  *
002900*B.OF CUST-ID                   ID ASIGNADO AL DAR DE ALTA       *
003000*B.OF NUM-CLIENTES              NUMERO DE CLIENTES EN LA TABLA   *
003100*B.OF TBL-CLIENTES              TABLA DE CLIENTES DEVUELTOS      *
003200******************************************************************
003300 02  CBEC0100.
003400     05  E0100-COD-OPTION            PIC X(01).
003500         88  E0100-OPC-ALTA                    VALUE '1'.
003600         88  E0100-OPC-ACTUALIZA                VALUE '2'.
003700         88  E0100-OPC-BAJA                    VALUE '3'.
003800         88  E0100-OPC-CONSULTA-ID              VALUE '4'.
003900         88  E0100-OPC-CONSULTA-TODOS           VALUE '5'.
004000         88  E0100-OPC-CONSULTA-NOMBRE          VALUE '6'.        @CB00018
004100     05  E0100-CUST-ID               PIC 9(09).
004200     05  E0100-CUST-NAME             PIC X(20).
004300     05  E0100-CUST-EMAIL            PIC X(30).
004400     05  E0100-CUST-NAME-FILTRO      PIC X(20).                   @CB00018
004500     05  E0100-COD-RETURN            PIC X(02).
004600     05  E0100-DES-ERROR             PIC X(30).
004700     05  E0100-NUM-CLIENTES          PIC S9(04) COMP.
004800     05  E0100-TBL-CLIENTES OCCURS 50 TIMES
004900                            INDEXED BY E0100-IX-CLI.
005000         10  E0100-T-CUST-ID         PIC 9(09).
005100         10  E0100-T-CUST-NAME       PIC X(20).
005200         10  E0100-T-CUST-EMAIL      PIC X(30).
005300     05  FILLER                      PIC X(10) VALUE SPACES.
005400*
