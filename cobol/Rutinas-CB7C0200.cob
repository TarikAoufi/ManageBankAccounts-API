000100* CB7C0200: MANTENIMIENTO DE CUENTAS Y CONSULTA DE HISTORIAL
000200******************************************************************
000300*                  IDENTIFICATION DIVISION                       *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.    CB7C0200.
000800*
000900 AUTHOR.        R HERRERA MUNOZ.
001000*
001100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CUENTAS BANCARIAS.
001200*
001300 DATE-WRITTEN.  1989-04-16.
001400*
001500 DATE-COMPILED.
001600*
001700 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL AREA
001800                 DE CUENTAS. PROHIBIDA SU REPRODUCCION TOTAL O
001900                 PARCIAL SIN AUTORIZACION.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE       DESCRIPTION                  *
002500*     ---------- ------- ---------- --------------------------- *
002600*     @CB00008   RHM     1989-04-16 ALTA INICIAL DEL PROGRAMA,   *
002700*                                   SOBRE LA BASE DE GP7C0690    *
002800*                                   (ACCESO A TABLAS DE CONTROL).*
002900*     @CB00010   RHM     1989-09-05 SE AGREGA VALIDACION DE      *
003000*                                   FORMATO DEL ID DE CUENTA.    *
003100*     @CB00011   GICE    1993-09-17 SE AGREGAN CAMPOS DE TASA DE *
003200*                                   INTERES (SAVINGS) Y LIMITE   *
003300*                                   DE SOBREGIRO (CURRENT).      *
003400*     @CB00013   GICE    1993-11-02 SE AGREGA OPCION 6, HISTORIAL*
003500*                                   PAGINADO DE MOVIMIENTOS.     *
003600*     @CB00020   DCG     1999-02-08 REVISION Y2K - LAS FECHAS DE *
003700*                                   ALTA/MODIFICACION VIAJAN EN  *
003800*                                   FORMATO ISO CON AAAA DE 4    *
003900*                                   POSICIONES. SIN HALLAZGOS.   *
004000*     @CB00028   JPR     1999-09-01 REVISION Y2K FINAL - CIERRE  *
004100*                                   DE PROYECTO. SIN HALLAZGOS.  *
004200*     @CB00036   MVS     2002-07-09 SE CORRIGE EL CALCULO DE     *
004300*                                   PAGINAS DEL HISTORIAL CUANDO *
004400*                                   EL NUMERO DE MOVIMIENTOS ES  *
004500*                                   MULTIPLO EXACTO DEL TAMANO   *
004600*                                   DE PAGINA.                   *
004700*     @CB00042   OTR     2004-11-23 SE CORRIGE GENERACION DE ID  *
004800*                                   DE CUENTA CUANDO EL ARCHIVO  *
004900*                                   TIENE HUECOS POR BAJAS.      *
005000*     @CB00046   RVZ     2005-03-10 SE RECLASIFICAN A NIVEL 77   *
005100*                                   LOS CONTADORES Y LLAVES      *
005200*                                   RELATIVAS DE TRABAJO, POR    *
005300*                                   ESTANDAR DE PROGRAMACION.    *
005400******************************************************************
005500*                     ENVIRONMENT DIVISION                       *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000*
006100 SOURCE-COMPUTER.  IBM-4381.
006200 OBJECT-COMPUTER.  IBM-4381.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS DIGITOS-HEX  IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
006600     UPSI-0 ON STATUS IS UPSI-0-ON
006700            OFF STATUS IS UPSI-0-OFF.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*
007200     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS DYNAMIC
007500         RELATIVE KEY IS WS-ACCT-RELKEY
007600         FILE STATUS IS WS-ACCT-FS.
007700*
007800     SELECT OPERATION-LOG ASSIGN TO OPERLOG
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-OPER-FS.
008200*
008300     SELECT OPERATION-LOG-WORK ASSIGN TO OPERLOGW
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-OPERW-FS.
008700*
008800     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR
008900         ORGANIZATION IS RELATIVE
009000         ACCESS MODE IS DYNAMIC
009100         RELATIVE KEY IS WS-CUST-RELKEY
009200         FILE STATUS IS WS-CUST-FS.
009300*
009400******************************************************************
009500*                       DATA DIVISION                            *
009600******************************************************************
009700 DATA DIVISION.
009800*
009900 FILE SECTION.
010000*
010100 FD  ACCOUNT-MASTER
010200     LABEL RECORDS ARE STANDARD.
010300     COPY CBGT002.
010400*
010500 FD  OPERATION-LOG
010600     LABEL RECORDS ARE STANDARD.
010700     COPY CBGT003.
010800*
010900 FD  OPERATION-LOG-WORK
011000     LABEL RECORDS ARE STANDARD.
011100     01  CBGT003-WORK                PIC X(180).
011200*
011300 FD  CUSTOMER-MASTER
011400     LABEL RECORDS ARE STANDARD.
011500     COPY CBGT001.
011600*
011700******************************************************************
011800*                  WORKING-STORAGE SECTION                       *
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100*---------------------    C O P Y S    --------------------------*
012200*
012300     COPY CBWC001.
012400*
012500*-------------------  C O N S T A N T E S  ----------------------*
012600 01  CT-CONSTANTES.
012700     05  CT-MAX-TABLA-CUENTAS        PIC S9(04) COMP VALUE +50.
012800     05  CT-MAX-TABLA-MOVTOS         PIC S9(04) COMP VALUE +20.
012900     05  CT-MAX-INTENTOS-ID          PIC S9(09) COMP VALUE
013000                                                 +999999999.
013100     05  CT-LARGO-UUID               PIC S9(04) COMP VALUE +36.
013200     05  FILLER                      PIC X(10) VALUE SPACES.
013300*
013400*---------------------  V A R I A B L E S -----------------------*
013500*     @CB00046   RVZ  2005-03-10 SE RECLASIFICAN A NIVEL 77       @CB00046
013600*                LAS LLAVES RELATIVAS Y LOS CONTADORES DE        @CB00046
013700*                TRABAJO.                                        @CB00046
013800 77  WS-ACCT-RELKEY                  PIC 9(09) COMP-3.            @CB00046
013900 77  WS-CUST-RELKEY                  PIC 9(09) COMP-3.            @CB00046
014000 77  VA-CONTADOR-TBL                 PIC S9(04) COMP VALUE +0.    @CB00046
014100 77  VA-SUB-IND                      PIC S9(04) COMP VALUE +0.    @CB00046
014200 01  WS-ACCT-FS                      PIC X(02).
014300     88  WS-ACCT-FS-OK                         VALUE '00'.
014400     88  WS-ACCT-FS-NOTFOUND                   VALUE '23'.
014500 01  WS-OPER-FS                      PIC X(02).
014600     88  WS-OPER-FS-OK                         VALUE '00'.
014700     88  WS-OPER-FS-EOF                         VALUE '10'.
014800 01  WS-OPERW-FS                     PIC X(02).
014900     88  WS-OPERW-FS-OK                        VALUE '00'.
015000 01  WS-CUST-FS                      PIC X(02).
015100     88  WS-CUST-FS-OK                         VALUE '00'.
015200     88  WS-CUST-FS-NOTFOUND                   VALUE '23'.
015300*
015400 01  VA-VARIABLES.
015500     05  VA-ENCONTRADO               PIC X(01) VALUE 'N'.
015600         88  VA-SW-ENCONTRADO                  VALUE 'S'.
015700         88  VA-SW-NO-ENCONTRADO                VALUE 'N'.
015800     05  VA-FIN-ARCHIVO              PIC X(01) VALUE 'N'.
015900         88  VA-SW-FIN-SI                       VALUE 'S'.
016000         88  VA-SW-FIN-NO                        VALUE 'N'.
016100     05  VA-UUID-FLAG                PIC X(01) VALUE 'N'.
016200         88  VA-UUID-OK                         VALUE 'S'.
016300         88  VA-UUID-MAL                         VALUE 'N'.
016400     05  WS-CONTADOR-UUID            PIC 9(16) VALUE ZEROS.
016500     05  VA-HOY                      PIC X(26) VALUE SPACES.
016600     05  VA-HOY-PARTES REDEFINES VA-HOY.
016700         10  VAHY-AAAA               PIC X(04).
016800         10  FILLER                  PIC X(01).
016900         10  VAHY-MM                 PIC X(02).
017000         10  FILLER                  PIC X(01).
017100         10  VAHY-DD                 PIC X(02).
017200         10  FILLER                  PIC X(01).
017300         10  VAHY-HH                 PIC X(02).
017400         10  FILLER                  PIC X(01).
017500         10  VAHY-MIN                PIC X(02).
017600         10  FILLER                  PIC X(01).
017700         10  VAHY-SS                 PIC X(02).
017800         10  VAHY-MILIS-ZONA         PIC X(09).
017900     05  FILLER                      PIC X(10) VALUE SPACES.
018000*
018100*----------  A R E A   D E   V A L I D A C I O N   U U I D  -----*
018200 01  WS-UUID-CHECK.
018300     05  WS-UUID-VALUE               PIC X(36).
018400     05  WS-UUID-GROUPS REDEFINES WS-UUID-VALUE.
018500         10  WSUG-GRP1               PIC X(08).
018600         10  WSUG-GUION1             PIC X(01).
018700         10  WSUG-GRP2               PIC X(04).
018800         10  WSUG-GUION2             PIC X(01).
018900         10  WSUG-GRP3               PIC X(04).
019000         10  WSUG-GUION3             PIC X(01).
019100         10  WSUG-GRP4               PIC X(04).
019200         10  WSUG-GUION4             PIC X(01).
019300         10  WSUG-GRP5               PIC X(12).
019400     05  WS-UUID-HEX-CHARS REDEFINES WS-UUID-VALUE
019500                                     OCCURS 36 TIMES
019600                                     PIC X(01).
019700     05  FILLER                      PIC X(05) VALUE SPACES.
019800*
019900*-----------  F E C H A / H O R A   D E L   S I S T E M A  ------*
020000 01  WS-FECHA-HORA-SISTEMA.
020100     05  WS-FECHA-SISTEMA            PIC 9(08).
020200     05  WS-FECHA-SISTEMA-PARTES REDEFINES WS-FECHA-SISTEMA.
020300         10  WS-FS-AAAA              PIC 9(04).
020400         10  WS-FS-MM                PIC 9(02).
020500         10  WS-FS-DD                PIC 9(02).
020600     05  WS-HORA-SISTEMA             PIC 9(08).
020700     05  WS-HORA-SISTEMA-PARTES REDEFINES WS-HORA-SISTEMA.
020800         10  WS-HS-HH                PIC 9(02).
020900         10  WS-HS-MIN               PIC 9(02).
021000         10  WS-HS-SS                PIC 9(02).
021100         10  FILLER                  PIC 9(02).
021200     05  WS-PAGINAS-ENTERAS          PIC S9(04) COMP VALUE +0.
021300     05  WS-PAGINAS-RESIDUO          PIC S9(04) COMP VALUE +0.
021400     05  FILLER                      PIC X(10) VALUE SPACES.
021500*
021600*-----------  A R E A   D E   I N T E R C A M B I O  ------------*
021700 01  WS-SWAP-MOVTO.
021800     05  WS-SWAP-ID                  PIC 9(09).
021900     05  WS-SWAP-AMOUNT              PIC S9(11)V99 COMP-3.
022000     05  WS-SWAP-TYPE                PIC X(10).
022100     05  WS-SWAP-DATE                PIC X(26).
022200     05  WS-SWAP-DESC                PIC X(80).
022300     05  FILLER                      PIC X(05) VALUE SPACES.
022400*
022500*----------  T A B L A   D E   H I S T O R I A L  ---------------*
022600*     TABLA DE TRABAJO PARA ARMAR EL HISTORIAL DE UNA CUENTA Y
022700*     ORDENARLO DESCENDENTE POR FECHA ANTES DE PAGINARLO (NO SE
022800*     USA SORT PORQUE EL VOLUMEN POR CUENTA ES PEQUENO).
022900 01  TB-HISTORIAL.
023000     05  TB-NUM-MOVTOS               PIC S9(04) COMP VALUE +0.
023100     05  TB-MOVTO OCCURS 500 TIMES
023200                            INDEXED BY TB-IX-MOV
023300                                       TB-IX-CMP.
023400         10  TBM-OPER-ID             PIC 9(09).
023500         10  TBM-OPER-AMOUNT         PIC S9(11)V99 COMP-3.
023600         10  TBM-OPER-TYPE           PIC X(10).
023700         10  TBM-OPER-DATE           PIC X(26).
023800         10  TBM-OPER-DESC           PIC X(80).
023900     05  FILLER                      PIC X(10) VALUE SPACES.
024000*
024100******************************************************************
024200*LINKAGE SECTION.
024300******************************************************************
024400 LINKAGE SECTION.
024500*
024600 01  CB7C0200-COMMAREA.
024700     COPY CBEC0200.
024800*
024900******************************************************************
025000*                       PROCEDURE DIVISION                       *
025100******************************************************************
025200 PROCEDURE DIVISION USING CB7C0200-COMMAREA.
025300*
025400 1000-INICIO.
025500*
025600     MOVE CB-CT-RETORNO-OK       TO E0200-COD-RETURN
025700     MOVE SPACES                 TO E0200-DES-ERROR
025800*
025900     PERFORM 1100-VALIDA-OPCION
026000*
026100     PERFORM 2000-PROCESO
026200*
026300     PERFORM 9000-FIN-PROCESO
026400     .
026500*
026600******************************************************************
026700*1100-VALIDA-OPCION:  VERIFICA QUE LA OPCION RECIBIDA SEA UNA DE *
026800*                     LAS SEIS OPCIONES SOPORTADAS POR LA RUTINA.*
026900******************************************************************
027000 1100-VALIDA-OPCION.
027100*
027200     IF NOT E0200-OPC-ALTA            AND
027300        NOT E0200-OPC-ACTUALIZA        AND
027400        NOT E0200-OPC-BAJA            AND
027500        NOT E0200-OPC-CONSULTA-ID      AND
027600        NOT E0200-OPC-CONSULTA-TODAS   AND
027700        NOT E0200-OPC-HISTORIAL
027800          MOVE CB-CT-RETORNO-VALIDACION TO E0200-COD-RETURN
027900          MOVE CB-MS-OPE-TIPO-INVALIDO  TO E0200-DES-ERROR
028000          PERFORM 9000-FIN-PROCESO
028100     END-IF
028200*
028300     IF E0200-OPC-ACTUALIZA OR E0200-OPC-BAJA OR
028400        E0200-OPC-CONSULTA-ID OR E0200-OPC-HISTORIAL
028500         PERFORM 9100-VALIDA-UUID THRU 9100-VALIDA-UUID-EXIT
028600         IF E0200-COD-RETURN NOT = CB-CT-RETORNO-OK
028700             PERFORM 9000-FIN-PROCESO
028800         END-IF
028900     END-IF
029000     .
029100*
029200******************************************************************
029300*2000-PROCESO:   DESPACHA A LA RUTINA QUE ATIENDE LA OPCION.     *
029400******************************************************************
029500 2000-PROCESO.
029600*
029700     EVALUATE TRUE
029800       WHEN E0200-OPC-ALTA
029900         PERFORM 2100-DA-ALTA
030000       WHEN E0200-OPC-ACTUALIZA
030100         PERFORM 2200-ACTUALIZA
030200       WHEN E0200-OPC-BAJA
030300         PERFORM 2300-DA-BAJA
030400       WHEN E0200-OPC-CONSULTA-ID
030500         PERFORM 2400-CONSULTA-ID
030600       WHEN E0200-OPC-CONSULTA-TODAS
030700         PERFORM 2500-CONSULTA-TODAS
030800       WHEN E0200-OPC-HISTORIAL
030900         PERFORM 2600-HISTORIAL
031000     END-EVALUATE
031100     .
031200*
031300******************************************************************
031400*2100-DA-ALTA:  VALIDA TIPO DE CUENTA, ASIGNA ID Y SALDO INICIAL *
031500*               EN CERO, Y ESCRIBE EL NUEVO REGISTRO.            *
031600******************************************************************
031700 2100-DA-ALTA.                                                    @CB00011
031800*
031900     IF E0200-ACCT-TYPE NOT = 'CURRENT' AND
032000        E0200-ACCT-TYPE NOT = 'SAVINGS'
032100         MOVE CB-CT-RETORNO-VALIDACION TO E0200-COD-RETURN
032200         MOVE CB-MS-OPE-TIPO-INVALIDO  TO E0200-DES-ERROR
032300         GOBACK
032400     END-IF
032500*
032600     OPEN INPUT CUSTOMER-MASTER
032700     MOVE E0200-ACCT-CUSTOMER-ID TO WS-CUST-RELKEY
032800     READ CUSTOMER-MASTER
032900         INVALID KEY
033000             MOVE CB-CT-RETORNO-NOENCONTRADO TO E0200-COD-RETURN
033100             MOVE CB-MS-CLI-NO-ENCONTRADO     TO E0200-DES-ERROR
033200     END-READ
033300     CLOSE CUSTOMER-MASTER
033400*
033500     IF E0200-COD-RETURN NOT = CB-CT-RETORNO-OK
033600         GOBACK
033700     END-IF
033800*
033900     OPEN I-O ACCOUNT-MASTER
034000*
034100     PERFORM 9200-SELLA-FECHA THRU 9200-SELLA-FECHA-EXIT
034200     PERFORM 9105-GENERA-UUID THRU 9105-GENERA-UUID-EXIT
034300     PERFORM 9150-ASIGNA-RELATIVO THRU 9150-ASIGNA-RELATIVO-EXIT
034400*
034500     MOVE ACCT-ID                TO E0200-ACCT-ID
034600     MOVE ZEROS                  TO ACCT-BALANCE
034700     MOVE VA-HOY                 TO ACCT-CREATED-ON
034800     MOVE 'CREATED  '            TO ACCT-STATUS
034900     MOVE SPACES                 TO ACCT-MODIFIED-ON
035000     MOVE E0200-ACCT-CUSTOMER-ID TO ACCT-CUSTOMER-ID
035100     MOVE E0200-ACCT-TYPE        TO ACCT-TYPE
035200*
035300     IF ACCT-TY-CURRENT
035400         MOVE E0200-ACCT-OVERDRAFT-LIMIT TO ACCT-OVERDRAFT-LIMIT
035500         MOVE ZEROS                      TO ACCT-INTEREST-RATE
035600     ELSE
035700         MOVE ZEROS                      TO ACCT-OVERDRAFT-LIMIT
035800         MOVE E0200-ACCT-INTEREST-RATE   TO ACCT-INTEREST-RATE
035900     END-IF
036000*
036100     WRITE CBGT002
036200*
036300     CLOSE ACCOUNT-MASTER
036400     .
036500*
036600******************************************************************
036700*9100-VALIDA-UUID:  VERIFICA QUE E0200-ACCT-ID TENGA LA FORMA    *
036800*                   8-4-4-4-12 DE DIGITOS HEXADECIMALES, CON LOS *
036900*                   GUIONES EN SU POSICION (VER ACCT-ID-GROUPS   *
037000*                   EN CBGT002).                                 *
037100******************************************************************
037200 9100-VALIDA-UUID.                                                @CB00010
037300*
037400     MOVE E0200-ACCT-ID          TO WS-UUID-VALUE
037500     SET VA-UUID-OK              TO TRUE
037600*
037700     IF WSUG-GUION1 NOT = CB-CT-GUION OR
037800        WSUG-GUION2 NOT = CB-CT-GUION OR
037900        WSUG-GUION3 NOT = CB-CT-GUION OR
038000        WSUG-GUION4 NOT = CB-CT-GUION
038100         SET VA-UUID-MAL TO TRUE
038200     ELSE
038300         PERFORM 9101-REVISA-UN-CARACTER
038400             VARYING VA-SUB-IND FROM 1 BY 1
038500             UNTIL VA-SUB-IND > 36
038600                OR VA-UUID-MAL
038700     END-IF
038800*
038900     IF VA-UUID-MAL
039000         MOVE CB-CT-RETORNO-FORMATOID TO E0200-COD-RETURN
039100         MOVE CB-MS-CTA-ID-INVALIDO   TO E0200-DES-ERROR
039200     END-IF
039300     .
039400 9100-VALIDA-UUID-EXIT.
039500     EXIT.
039600*
039700 9101-REVISA-UN-CARACTER.                                         @CB00010
039800*
039900     IF VA-SUB-IND NOT = 9  AND VA-SUB-IND NOT = 14 AND
040000        VA-SUB-IND NOT = 19 AND VA-SUB-IND NOT = 24
040100         IF WS-UUID-HEX-CHARS (VA-SUB-IND) NOT DIGITOS-HEX
040200             SET VA-UUID-MAL TO TRUE
040300         END-IF
040400     END-IF
040500     .
040600*
040700******************************************************************
040800*9105-GENERA-UUID:  ARMA UN IDENTIFICADOR CON LA FORMA DE UUID   *
040900*                   (8-4-4-4-12) A PARTIR DE LA FECHA Y HORA DEL *
041000*                   SISTEMA Y UN CONTADOR DE LA CORRIDA, PARA    *
041100*                   LA NUEVA CUENTA.                             *
041200******************************************************************
041300 9105-GENERA-UUID.
041400*
041500     ADD 1                        TO WS-CONTADOR-UUID
041600*
041700     MOVE WS-FECHA-SISTEMA        TO ACCT-ID-GRP1
041800     MOVE CB-CT-GUION             TO ACCT-ID-GUION1
041900     MOVE WS-HORA-SISTEMA (1:4)   TO ACCT-ID-GRP2
042000     MOVE CB-CT-GUION             TO ACCT-ID-GUION2
042100     MOVE WS-HORA-SISTEMA (5:4)   TO ACCT-ID-GRP3
042200     MOVE CB-CT-GUION             TO ACCT-ID-GUION3
042300     MOVE WS-CONTADOR-UUID (1:4)  TO ACCT-ID-GRP4
042400     MOVE CB-CT-GUION             TO ACCT-ID-GUION4
042500     MOVE WS-CONTADOR-UUID (5:12) TO ACCT-ID-GRP5
042600     .
042700 9105-GENERA-UUID-EXIT.
042800     EXIT.
042900*
043000******************************************************************
043100*9150-ASIGNA-RELATIVO:  BUSCA EL PRIMER RELATIVO LIBRE A PARTIR  *
043200*                       DE 1 PARA ALOJAR EL NUEVO REGISTRO DE    *
043300*                       CUENTA.                                 *
043400******************************************************************
043500 9150-ASIGNA-RELATIVO.                                            @CB00042
043600*
043700     MOVE +1                     TO WS-ACCT-RELKEY
043800     SET VA-SW-NO-ENCONTRADO     TO TRUE
043900*
044000     PERFORM 9110-PRUEBA-RELATIVO
044100         UNTIL VA-SW-ENCONTRADO
044200            OR WS-ACCT-RELKEY > CT-MAX-INTENTOS-ID
044300     .
044400 9150-ASIGNA-RELATIVO-EXIT.
044500     EXIT.
044600*
044700 9110-PRUEBA-RELATIVO.                                            @CB00042
044800*
044900     READ ACCOUNT-MASTER
045000         INVALID KEY
045100             SET VA-SW-ENCONTRADO TO TRUE
045200         NOT INVALID KEY
045300             ADD 1 TO WS-ACCT-RELKEY
045400     END-READ
045500     .
045600*
045700******************************************************************
045800*2200-ACTUALIZA:  ACTUALIZA LIMITE DE SOBREGIRO O TASA DE        *
045900*                 INTERES SEGUN EL TIPO DE LA CUENTA, Y SELLA LA *
046000*                 FECHA DE MODIFICACION.                        *
046100******************************************************************
046200 2200-ACTUALIZA.                                                  @CB00011
046300*
046400     OPEN I-O ACCOUNT-MASTER
046500*
046600     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
046700*
046800     IF E0200-COD-RETURN NOT = CB-CT-RETORNO-OK
046900         CLOSE ACCOUNT-MASTER
047000         GOBACK
047100     END-IF
047200*
047300     IF ACCT-TY-CURRENT
047400         MOVE E0200-ACCT-OVERDRAFT-LIMIT TO ACCT-OVERDRAFT-LIMIT
047500     ELSE
047600         MOVE E0200-ACCT-INTEREST-RATE   TO ACCT-INTEREST-RATE
047700     END-IF
047800*
047900     PERFORM 9200-SELLA-FECHA THRU 9200-SELLA-FECHA-EXIT
048000     MOVE VA-HOY                 TO ACCT-MODIFIED-ON
048100*
048200     REWRITE CBGT002
048300*
048400     CLOSE ACCOUNT-MASTER
048500     .
048600*
048700******************************************************************
048800*2300-DA-BAJA:  BORRA EL REGISTRO DE LA CUENTA.                  *
048900******************************************************************
049000 2300-DA-BAJA.
049100*
049200     OPEN I-O ACCOUNT-MASTER
049300*
049400     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
049500*
049600     IF E0200-COD-RETURN = CB-CT-RETORNO-OK
049700         DELETE ACCOUNT-MASTER
049800             INVALID KEY
049900                 MOVE CB-CT-RETORNO-ERROR TO E0200-COD-RETURN
050000         END-DELETE
050100     END-IF
050200*
050300     CLOSE ACCOUNT-MASTER
050400*
050500     IF E0200-COD-RETURN = CB-CT-RETORNO-OK
050600         PERFORM 9400-BORRA-MOVTOS-CUENTA
050700             THRU 9400-BORRA-MOVTOS-CUENTA-EXIT
050800     END-IF
050900     .
051000*
051100******************************************************************
051200*9400-BORRA-MOVTOS-CUENTA:  RECONSTRUYE OPERATION-LOG SIN LOS    *
051300*                           MOVIMIENTOS DE LA CUENTA DADA DE     *
051400*                           BAJA. EL ARCHIVO DE TRABAJO          *
051500*                           OPERLOGW SE PROMUEVE A OPERLOG EN EL *
051600*                           PASO DE JCL QUE SIGUE A ESTA RUTINA  *
051700*                           (IDCAMS REPRO).                      *
051800******************************************************************
051900 9400-BORRA-MOVTOS-CUENTA.
052000*
052100     OPEN INPUT OPERATION-LOG
052200     OPEN OUTPUT OPERATION-LOG-WORK
052300*
052400     SET VA-SW-FIN-NO            TO TRUE
052500*
052600     PERFORM 9410-COPIA-SI-NO-ES-DE-LA-CUENTA
052700         UNTIL VA-SW-FIN-SI
052800*
052900     CLOSE OPERATION-LOG
053000     CLOSE OPERATION-LOG-WORK
053100     .
053200 9400-BORRA-MOVTOS-CUENTA-EXIT.
053300     EXIT.
053400*
053500 9410-COPIA-SI-NO-ES-DE-LA-CUENTA.
053600*
053700     READ OPERATION-LOG
053800         AT END
053900             SET VA-SW-FIN-SI TO TRUE
054000         NOT AT END
054100             IF OPER-ACCOUNT-ID NOT = E0200-ACCT-ID
054200                 MOVE CBGT003         TO CBGT003-WORK
054300                 WRITE CBGT003-WORK
054400             END-IF
054500     END-READ
054600     .
054700*
054800******************************************************************
054900*2400-CONSULTA-ID:  LEE LA CUENTA Y LA REGRESA EN EL COMMAREA.   *
055000******************************************************************
055100 2400-CONSULTA-ID.
055200*
055300     OPEN INPUT ACCOUNT-MASTER
055400*
055500     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
055600*
055700     IF E0200-COD-RETURN = CB-CT-RETORNO-OK
055800         MOVE ACCT-ID                 TO E0200-OUT-ACCT-ID
055900         MOVE ACCT-BALANCE            TO E0200-OUT-ACCT-BALANCE
056000         MOVE ACCT-STATUS             TO E0200-OUT-ACCT-STATUS
056100         MOVE ACCT-CREATED-ON         TO E0200-OUT-ACCT-CREATED-ON
056200         MOVE ACCT-MODIFIED-ON        TO
056300                                  E0200-OUT-ACCT-MODIFIED-ON
056400         MOVE ACCT-TYPE               TO E0200-ACCT-TYPE
056500         MOVE ACCT-OVERDRAFT-LIMIT    TO
056600                                  E0200-ACCT-OVERDRAFT-LIMIT
056700         MOVE ACCT-INTEREST-RATE      TO E0200-ACCT-INTEREST-RATE
056800     END-IF
056900*
057000     CLOSE ACCOUNT-MASTER
057100     .
057200*
057300******************************************************************
057400*9000-BUSCA-CUENTA:  LOCALIZA EL RELATIVO DE LA CUENTA CUYO ID   *
057500*                    (UUID) VIENE EN E0200-ACCT-ID, RECORRIENDO  *
057600*                    EL ARCHIVO SECUENCIALMENTE (NO HAY LLAVE    *
057700*                    ALTERNA SOBRE EL UUID EN ESTE ARCHIVO       *
057800*                    RELATIVO).                                 *
057900******************************************************************
058000 9000-BUSCA-CUENTA.
058100*
058200     SET VA-SW-NO-ENCONTRADO     TO TRUE
058300     MOVE +1                     TO WS-ACCT-RELKEY
058400     SET VA-SW-FIN-NO            TO TRUE
058500*
058600     START ACCOUNT-MASTER KEY NOT LESS THAN WS-ACCT-RELKEY
058700         INVALID KEY
058800             SET VA-SW-FIN-SI TO TRUE
058900     END-START
059000*
059100     PERFORM 9010-LEE-Y-COMPARA
059200         UNTIL VA-SW-FIN-SI
059300            OR VA-SW-ENCONTRADO
059400*
059500     IF VA-SW-NO-ENCONTRADO
059600         MOVE CB-CT-RETORNO-NOENCONTRADO TO E0200-COD-RETURN
059700         MOVE CB-MS-CTA-NO-ENCONTRADA    TO E0200-DES-ERROR
059800     END-IF
059900     .
060000 9000-BUSCA-CUENTA-EXIT.
060100     EXIT.
060200*
060300 9010-LEE-Y-COMPARA.
060400*
060500     READ ACCOUNT-MASTER NEXT RECORD
060600         AT END
060700             SET VA-SW-FIN-SI TO TRUE
060800         NOT AT END
060900             IF ACCT-ID = E0200-ACCT-ID
061000                 SET VA-SW-ENCONTRADO TO TRUE
061100             END-IF
061200     END-READ
061300     .
061400*
061500******************************************************************
061600*2500-CONSULTA-TODAS:  RECORRE EL ARCHIVO COMPLETO Y LO ENTREGA  *
061700*                      EN LA TABLA DEL COMMAREA (TOPE 50).       *
061800******************************************************************
061900 2500-CONSULTA-TODAS.
062000*
062100     OPEN INPUT ACCOUNT-MASTER
062200*
062300     MOVE +0                     TO VA-CONTADOR-TBL
062400                                     E0200-NUM-CUENTAS
062500     MOVE +1                     TO WS-ACCT-RELKEY
062600     SET VA-SW-FIN-NO            TO TRUE
062700*
062800     START ACCOUNT-MASTER KEY NOT LESS THAN WS-ACCT-RELKEY
062900         INVALID KEY
063000             SET VA-SW-FIN-SI TO TRUE
063100     END-START
063200*
063300     PERFORM 2510-LEE-SIGUIENTE-CUENTA
063400         UNTIL VA-SW-FIN-SI
063500            OR VA-CONTADOR-TBL = CT-MAX-TABLA-CUENTAS
063600*
063700     MOVE VA-CONTADOR-TBL        TO E0200-NUM-CUENTAS
063800*
063900     CLOSE ACCOUNT-MASTER
064000     .
064100*
064200 2510-LEE-SIGUIENTE-CUENTA.
064300*
064400     READ ACCOUNT-MASTER NEXT RECORD
064500         AT END
064600             SET VA-SW-FIN-SI TO TRUE
064700         NOT AT END
064800             ADD 1                    TO VA-CONTADOR-TBL
064900             MOVE ACCT-ID    TO E0200-T-ACCT-ID (VA-CONTADOR-TBL)
065000             MOVE ACCT-BALANCE
065100                             TO E0200-T-ACCT-BALANCE
065200                                  (VA-CONTADOR-TBL)
065300             MOVE ACCT-STATUS
065400                             TO E0200-T-ACCT-STATUS
065500                                  (VA-CONTADOR-TBL)
065600             MOVE ACCT-TYPE  TO E0200-T-ACCT-TYPE
065700                                  (VA-CONTADOR-TBL)
065800     END-READ
065900     .
066000*
066100******************************************************************
066200*2600-HISTORIAL:  ARMA LA TABLA DE MOVIMIENTOS DE LA CUENTA      *
066300*                 LEYENDO OPERATION-LOG COMPLETO, LA ORDENA      *
066400*                 DESCENDENTE POR FECHA Y REGRESA LA PAGINA      *
066500*                 SOLICITADA.                                   *
066600******************************************************************
066700 2600-HISTORIAL.                                                  @CB00013
066800*
066900     OPEN INPUT ACCOUNT-MASTER
067000     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
067100     MOVE ACCT-ID                TO E0200-OUT-ACCT-ID
067200     MOVE ACCT-BALANCE           TO E0200-OUT-ACCT-BALANCE
067300     MOVE ACCT-STATUS            TO E0200-OUT-ACCT-STATUS
067400     MOVE ACCT-CREATED-ON        TO E0200-OUT-ACCT-CREATED-ON
067500     MOVE ACCT-MODIFIED-ON       TO E0200-OUT-ACCT-MODIFIED-ON
067600     CLOSE ACCOUNT-MASTER
067700*
067800     IF E0200-COD-RETURN NOT = CB-CT-RETORNO-OK
067900         GOBACK
068000     END-IF
068100*
068200     OPEN INPUT OPERATION-LOG
068300*
068400     MOVE +0                     TO TB-NUM-MOVTOS
068500     SET VA-SW-FIN-NO            TO TRUE
068600*
068700     PERFORM 2610-LEE-MOVIMIENTO
068800         UNTIL VA-SW-FIN-SI
068900            OR TB-NUM-MOVTOS = 500
069000*
069100     CLOSE OPERATION-LOG
069200*
069300     IF TB-NUM-MOVTOS > 1
069400         PERFORM 2620-ORDENA-DESCENDENTE
069500     END-IF
069600*
069700     PERFORM 2630-CALCULA-PAGINAS THRU 2630-CALCULA-PAGINAS-EXIT
069800*
069900     PERFORM 2640-COPIA-PAGINA THRU 2640-COPIA-PAGINA-EXIT
070000     .
070100*
070200 2610-LEE-MOVIMIENTO.                                             @CB00013
070300*
070400     READ OPERATION-LOG
070500         AT END
070600             SET VA-SW-FIN-SI TO TRUE
070700         NOT AT END
070800             IF OPER-ACCOUNT-ID = E0200-ACCT-ID
070900                 ADD 1                   TO TB-NUM-MOVTOS
071000                 MOVE OPER-ID
071100                         TO TBM-OPER-ID (TB-NUM-MOVTOS)
071200                 MOVE OPER-AMOUNT
071300                         TO TBM-OPER-AMOUNT (TB-NUM-MOVTOS)
071400                 MOVE OPER-TYPE
071500                         TO TBM-OPER-TYPE (TB-NUM-MOVTOS)
071600                 MOVE OPER-DATE
071700                         TO TBM-OPER-DATE (TB-NUM-MOVTOS)
071800                 MOVE OPER-DESCRIPTION
071900                         TO TBM-OPER-DESC (TB-NUM-MOVTOS)
072000             END-IF
072100     END-READ
072200     .
072300*
072400******************************************************************
072500*2620-ORDENA-DESCENDENTE:  BURBUJA SIMPLE SOBRE LA TABLA DE      *
072600*                          TRABAJO, DESCENDENTE POR FECHA. NO SE *
072700*                          USA EL VERBO SORT PORQUE LA TABLA SE  *
072800*                          ARMA YA EN MEMORIA.                  *
072900******************************************************************
073000 2620-ORDENA-DESCENDENTE.                                         @CB00013
073100*
073200     PERFORM 2621-UNA-PASADA
073300         VARYING TB-IX-MOV FROM 1 BY 1
073400         UNTIL TB-IX-MOV > TB-NUM-MOVTOS
073500     .
073600*
073700 2621-UNA-PASADA.
073800*
073900     PERFORM 2622-UNA-COMPARACION
074000         VARYING TB-IX-CMP FROM 1 BY 1
074100         UNTIL TB-IX-CMP > TB-NUM-MOVTOS - 1
074200     .
074300*
074400 2622-UNA-COMPARACION.
074500*
074600     IF TBM-OPER-DATE (TB-IX-CMP) < TBM-OPER-DATE (TB-IX-CMP + 1)
074700         PERFORM 2623-INTERCAMBIA
074800     END-IF
074900     .
075000*
075100 2623-INTERCAMBIA.
075200*
075300     MOVE TBM-OPER-ID (TB-IX-CMP)     TO WS-SWAP-ID
075400     MOVE TBM-OPER-AMOUNT (TB-IX-CMP) TO WS-SWAP-AMOUNT
075500     MOVE TBM-OPER-TYPE (TB-IX-CMP)   TO WS-SWAP-TYPE
075600     MOVE TBM-OPER-DATE (TB-IX-CMP)   TO WS-SWAP-DATE
075700     MOVE TBM-OPER-DESC (TB-IX-CMP)   TO WS-SWAP-DESC
075800*
075900     MOVE TBM-OPER-ID (TB-IX-CMP + 1)
076000                                TO TBM-OPER-ID (TB-IX-CMP)
076100     MOVE TBM-OPER-AMOUNT (TB-IX-CMP + 1)
076200                                TO TBM-OPER-AMOUNT (TB-IX-CMP)
076300     MOVE TBM-OPER-TYPE (TB-IX-CMP + 1)
076400                                TO TBM-OPER-TYPE (TB-IX-CMP)
076500     MOVE TBM-OPER-DATE (TB-IX-CMP + 1)
076600                                TO TBM-OPER-DATE (TB-IX-CMP)
076700     MOVE TBM-OPER-DESC (TB-IX-CMP + 1)
076800                                TO TBM-OPER-DESC (TB-IX-CMP)
076900*
077000     MOVE WS-SWAP-ID              TO TBM-OPER-ID (TB-IX-CMP + 1)
077100     MOVE WS-SWAP-AMOUNT
077200                                TO TBM-OPER-AMOUNT (TB-IX-CMP + 1)
077300     MOVE WS-SWAP-TYPE            TO TBM-OPER-TYPE (TB-IX-CMP + 1)
077400     MOVE WS-SWAP-DATE            TO TBM-OPER-DATE (TB-IX-CMP + 1)
077500     MOVE WS-SWAP-DESC            TO TBM-OPER-DESC (TB-IX-CMP + 1)
077600     .
077700*
077800******************************************************************
077900*2630-CALCULA-PAGINAS:  NUM-PAGINAS = TECHO (TOTAL / TAMANO).    *
078000******************************************************************
078100 2630-CALCULA-PAGINAS.                                            @CB00036
078200*
078300     IF E0200-PAGE-SIZE > 0
078400         DIVIDE TB-NUM-MOVTOS BY E0200-PAGE-SIZE
078500             GIVING WS-PAGINAS-ENTERAS
078600             REMAINDER WS-PAGINAS-RESIDUO
078700         IF WS-PAGINAS-RESIDUO > 0
078800             ADD 1                TO WS-PAGINAS-ENTERAS
078900         END-IF
079000         MOVE WS-PAGINAS-ENTERAS  TO E0200-NUM-PAGINAS
079100     ELSE
079200         MOVE +0                  TO E0200-NUM-PAGINAS
079300     END-IF
079400     .
079500 2630-CALCULA-PAGINAS-EXIT.
079600     EXIT.
079700*
079800******************************************************************
079900*2640-COPIA-PAGINA:  COPIA A LA SALIDA LOS REGISTROS DE LA       *
080000*                    TABLA QUE CORRESPONDEN A LA PAGINA PEDIDA   *
080100*                    (PAGE-NUMBER BASE CERO).                   *
080200******************************************************************
080300 2640-COPIA-PAGINA.
080400*
080500     IF E0200-PAGE-SIZE > 0
080600         COMPUTE VA-SUB-IND =
080700             (E0200-PAGE-NUMBER * E0200-PAGE-SIZE) + 1
080800*
080900         PERFORM 2641-COPIA-UN-RENGLON
081000             VARYING E0200-IX-OPE FROM 1 BY 1
081100             UNTIL E0200-IX-OPE > CT-MAX-TABLA-MOVTOS
081200                OR VA-SUB-IND > TB-NUM-MOVTOS
081300     END-IF
081400     .
081500 2640-COPIA-PAGINA-EXIT.
081600     EXIT.
081700*
081800 2641-COPIA-UN-RENGLON.
081900*
082000     MOVE TBM-OPER-ID (VA-SUB-IND)
082100                     TO E0200-T-OPER-ID (E0200-IX-OPE)
082200     MOVE TBM-OPER-AMOUNT (VA-SUB-IND)
082300                     TO E0200-T-OPER-AMOUNT (E0200-IX-OPE)
082400     MOVE TBM-OPER-TYPE (VA-SUB-IND)
082500                     TO E0200-T-OPER-TYPE (E0200-IX-OPE)
082600     MOVE TBM-OPER-DATE (VA-SUB-IND)
082700                     TO E0200-T-OPER-DATE (E0200-IX-OPE)
082800     MOVE TBM-OPER-DESC (VA-SUB-IND)
082900                     TO E0200-T-OPER-DESC (E0200-IX-OPE)
083000*
083100     ADD 1                        TO VA-SUB-IND
083200     .
083300*
083400******************************************************************
083500*9200-SELLA-FECHA:  TOMA LA FECHA/HORA DEL SISTEMA OPERATIVO Y   *
083600*                   LA ARMA EN FORMATO ISO-8601 EN VA-HOY.       *
083700******************************************************************
083800 9200-SELLA-FECHA.
083900*
084000     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
084100     ACCEPT WS-HORA-SISTEMA  FROM TIME
084200*
084300     MOVE WS-FS-AAAA             TO VAHY-AAAA
084400     MOVE WS-FS-MM               TO VAHY-MM
084500     MOVE WS-FS-DD               TO VAHY-DD
084600     MOVE WS-HS-HH               TO VAHY-HH
084700     MOVE WS-HS-MIN              TO VAHY-MIN
084800     MOVE WS-HS-SS               TO VAHY-SS
084900     MOVE '.000+00:00'           TO VAHY-MILIS-ZONA
085000     .
085100 9200-SELLA-FECHA-EXIT.
085200     EXIT.
085300*
085400******************************************************************
085500*9000-FIN-PROCESO.                                               *
085600******************************************************************
085700 9000-FIN-PROCESO.
085800*
085900     GOBACK.
086000*
086100******************************************************************
086200***************            Fin Programa            ***************
086300******************************************************************
