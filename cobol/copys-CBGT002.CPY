000100******************************************************************
000200* CBGT002:  REGISTRO MAESTRO DE CUENTAS (ACCOUNT-MASTER).        *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000700*     ---------- ------- ---------- --------------------------- *
000800*     @CB00002   RHM     1989-04-02 ALTA INICIAL DEL REGISTRO    *
000900*     @CB00011   GICE    1993-09-17 SE AGREGAN CAMPOS DE TASA DE *
001000*                                   INTERES PARA CUENTAS DE      *
001100*                                   AHORRO (SAVINGS)             *
001200*     @CB00020   DCG     1999-02-08 REVISION Y2K - SE CONFIRMA   *
001300*                                   QUE LAS FECHAS VIAJAN EN     *
001400*                                   FORMATO ISO COMPLETO (AAAA)  *
001500******************************************************************
001600*               LRECL = 150                                      *
001700******************************************************************
001800* ACCT-ID              (K)  IDENTIFICADOR DE CUENTA (UUID)       *
001900* ACCT-BALANCE         (D)  SALDO ACTUAL, PUEDE SER NEGATIVO EN  *
002000*                           CUENTAS CURRENT (SOBREGIRO)          *
002100* ACCT-CREATED-ON      (D)  FECHA-HORA DE ALTA (ISO-8601)        *
002200* ACCT-STATUS          (D)  CREATED / ACTIVATED / SUSPENDED      *
002300* ACCT-MODIFIED-ON     (D)  FECHA-HORA DE ULTIMA MODIFICACION,   *
002400*                           ESPACIOS HASTA LA PRIMERA ACTUALIZA- *
002500*                           CION                                 *
002600* ACCT-CUSTOMER-ID     (K)  LLAVE FORANEA A CBGT001 (CLIENTE)    *
002700* ACCT-TYPE            (D)  CURRENT / SAVINGS                    *
002800* ACCT-OVERDRAFT-LIMIT (D)  SOLO CURRENT, CERO SI NO APLICA      *
002900* ACCT-INTEREST-RATE   (D)  SOLO SAVINGS, CERO SI NO APLICA      *
003000* (K)=LLAVE  (D)=DATO                                            *
003100******************************************************************
003200 01  CBGT002.
003300     05  ACCT-ID                     PIC X(36).
003400*        ACCT-ID-GROUPS: DESCOMPONE EL UUID EN SUS CINCO GRUPOS
003500*        8-4-4-4-12 PARA VALIDAR FORMATO Y GUIONES (VER PARRAFO
003600*        9100-VALIDA-UUID).
003700     05  ACCT-ID-GROUPS REDEFINES ACCT-ID.
003800         10  ACCT-ID-GRP1            PIC X(08).
003900         10  ACCT-ID-GUION1          PIC X(01).
004000         10  ACCT-ID-GRP2            PIC X(04).
004100         10  ACCT-ID-GUION2          PIC X(01).
004200         10  ACCT-ID-GRP3            PIC X(04).
004300         10  ACCT-ID-GUION3          PIC X(01).
004400         10  ACCT-ID-GRP4            PIC X(04).
004500         10  ACCT-ID-GUION4          PIC X(01).
004600         10  ACCT-ID-GRP5            PIC X(12).
004700     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
004800     05  ACCT-CREATED-ON             PIC X(26).
004900*        ACCT-CREATED-ON-PARTS: VISTA DE LA MARCA DE TIEMPO ISO
005000*        8601 AAAA-MM-DD'T'HH:MM:SS.SSS+-HH:MM PARA ARMAR Y
005100*        VERIFICAR LA FECHA DE ALTA.
005200     05  ACCT-CREATED-ON-PARTS REDEFINES ACCT-CREATED-ON.
005300         10  ACRD-AAAA               PIC X(04).
005400         10  FILLER                  PIC X(01).
005500         10  ACRD-MM                 PIC X(02).
005600         10  FILLER                  PIC X(01).
005700         10  ACRD-DD                 PIC X(02).
005800         10  FILLER                  PIC X(01).
005900         10  ACRD-HH                 PIC X(02).
006000         10  FILLER                  PIC X(01).
006100         10  ACRD-MIN                PIC X(02).
006200         10  FILLER                  PIC X(01).
006300         10  ACRD-SS                 PIC X(02).
006400         10  ACRD-MILIS-ZONA         PIC X(09).
006500     05  ACCT-STATUS                 PIC X(09).
006600         88  ACCT-ST-CREATED                  VALUE 'CREATED  '.
006700         88  ACCT-ST-ACTIVATED                VALUE 'ACTIVATED'.
006800         88  ACCT-ST-SUSPENDED                VALUE 'SUSPENDED'.
006900     05  ACCT-MODIFIED-ON            PIC X(26).
007000*        ACCT-MODIFIED-ON-PARTS: MISMA VISTA DE COMPONENTES QUE
007100*        ACCT-CREATED-ON-PARTS, USADA AL SELLAR LA FECHA DE LA
007200*        ULTIMA ACTUALIZACION (VER PARRAFO 9200-SELLA-FECHA).
007300     05  ACCT-MODIFIED-ON-PARTS REDEFINES ACCT-MODIFIED-ON.
007400         10  ACMD-AAAA               PIC X(04).
007500         10  FILLER                  PIC X(01).
007600         10  ACMD-MM                 PIC X(02).
007700         10  FILLER                  PIC X(01).
007800         10  ACMD-DD                 PIC X(02).
007900         10  FILLER                  PIC X(01).
008000         10  ACMD-HH                 PIC X(02).
008100         10  FILLER                  PIC X(01).
008200         10  ACMD-MIN                PIC X(02).
008300         10  FILLER                  PIC X(01).
008400         10  ACMD-SS                 PIC X(02).
008500         10  ACMD-MILIS-ZONA         PIC X(09).
008600     05  ACCT-CUSTOMER-ID            PIC 9(09).
008700     05  ACCT-TYPE                   PIC X(07).
008800         88  ACCT-TY-CURRENT                  VALUE 'CURRENT'.
008900         88  ACCT-TY-SAVINGS                  VALUE 'SAVINGS'.
009000     05  ACCT-OVERDRAFT-LIMIT        PIC S9(11)V99 COMP-3.
009100     05  ACCT-INTEREST-RATE          PIC S9(3)V9(4) COMP-3.       @CB00011
009200     05  FILLER                      PIC X(19) VALUE SPACES.
009300*
