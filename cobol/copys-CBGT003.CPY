000100******************************************************************
000200* CBGT003:  REGISTRO DE BITACORA DE OPERACIONES (OPERATION-LOG). *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000700*     ---------- ------- ---------- --------------------------- *
000800*     @CB00003   RHM     1989-04-02 ALTA INICIAL DEL REGISTRO,   *
000900*                                   BASADA EN EL LAYOUT DE       *
001000*                                   BGVC071 (DETALLE DE          *
001100*                                   TRASPASOS)                   *
001200*     @CB00015   GICE    1994-06-20 SE AMPLIA OPER-DESCRIPTION A *
001300*                                   80 POSICIONES PARA EL TEXTO  *
001400*                                   DE TRANSFERENCIAS            *
001500******************************************************************
001600*               LRECL = 180                                      *
001700******************************************************************
001800* OPER-ID              (K)  IDENTIFICADOR DE LA OPERACION        *
001900* OPER-AMOUNT          (D)  IMPORTE, SIEMPRE POSITIVO            *
002000* OPER-TYPE            (D)  DEPOSIT / WITHDRAWAL / TRANSFER      *
002100* OPER-DATE            (D)  FECHA-HORA EN QUE SE CONTABILIZO     *
002200* OPER-DESCRIPTION     (D)  TEXTO LIBRE GENERADO POR EL MOTOR    *
002300* OPER-ACCOUNT-ID      (K)  CUENTA CONTRA LA QUE SE APLICO       *
002400* (K)=LLAVE  (D)=DATO                                            *
002500******************************************************************
002600 01  CBGT003.
002700     05  OPER-ID                     PIC 9(09).
002800     05  OPER-AMOUNT                 PIC S9(11)V99 COMP-3.
002900     05  OPER-TYPE                   PIC X(10).
003000         88  OPER-TY-DEPOSIT                  VALUE 'DEPOSIT   '.
003100         88  OPER-TY-WITHDRAWAL                VALUE 'WITHDRAWAL'.
003200         88  OPER-TY-TRANSFER                  VALUE 'TRANSFER  '.
003300     05  OPER-DATE                   PIC X(26).
003400     05  OPER-DESCRIPTION            PIC X(80).                   @CB00015
003500     05  OPER-ACCOUNT-ID             PIC X(36).
003600     05  FILLER                      PIC X(12) VALUE SPACES.
003700*
