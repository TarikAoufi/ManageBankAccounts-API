000100******************************************************************
000200* CBGT004:  REGISTRO DE TRANSACCION DE ENTRADA AL MOTOR DE       *
000300*           CONTABILIZACION (OPERATION-REQUESTS).                *
000400******************************************************************
000500*                     MODIFICATIONS LOG                          *
000600******************************************************************
000700*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000800*     ---------- ------- ---------- --------------------------- *
000900*     @CB00004   RHM     1989-04-09 ALTA INICIAL DEL REGISTRO    *
001000*     @CB00016   GICE    1994-06-20 SE AGREGAN LLAVES DE ORIGEN  *
001100*                                   Y DESTINO PARA TRASPASOS     *
001200******************************************************************
001300*               LRECL = 130                                      *
001400******************************************************************
001500* REQO-OPERATION-TYPE   (D) DEPOSIT / WITHDRAWAL / TRANSFER      *
001600* REQO-ACCOUNT-ID       (D) CUENTA DESTINO EN DEPOSIT/WITHDRAWAL,*
001700*                           ESPACIOS EN TRANSFER                 *
001800* REQO-SOURCE-ACCOUNT-ID(D) CUENTA ORIGEN EN TRANSFER, ESPACIOS  *
001900*                           EN LOS DEMAS CASOS                   *
002000* REQO-TARGET-ACCOUNT-ID(D) CUENTA DESTINO EN TRANSFER, ESPACIOS *
002100*                           EN LOS DEMAS CASOS                   *
002200* REQO-AMOUNT           (D) IMPORTE SOLICITADO                   *
002300* (D)=DATO                                                       *
002400******************************************************************
002500 01  CBGT004.
002600     05  REQO-OPERATION-TYPE         PIC X(10).
002700         88  REQO-TY-DEPOSIT                  VALUE 'DEPOSIT   '.
002800         88  REQO-TY-WITHDRAWAL                VALUE 'WITHDRAWAL'.
002900         88  REQO-TY-TRANSFER                  VALUE 'TRANSFER  '.
003000     05  REQO-ACCOUNT-ID             PIC X(36).
003100     05  REQO-SOURCE-ACCOUNT-ID      PIC X(36).                   @CB00016
003200     05  REQO-TARGET-ACCOUNT-ID      PIC X(36).                   @CB00016
003300     05  REQO-AMOUNT                 PIC S9(11)V99 COMP-3.
003400     05  FILLER                      PIC X(05) VALUE SPACES.
003500*
