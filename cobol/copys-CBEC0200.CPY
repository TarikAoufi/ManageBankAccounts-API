000100******************************************************************
000200* CBEC0200:  LINK AREA DE CB7C0200 (MANTENIMIENTO DE CUENTAS)    *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000700*     ---------- ------- ---------- --------------------------- *
000800*     @CB00008   RHM     1989-04-16 ALTA INICIAL DEL COPY, SOBRE *
000900*                                   LA BASE DE GPEC069 (ACCESO A *
001000*                                   TABLAS DE CONTROL)           *
001100*     @CB00013   GICE    1993-11-02 SE AGREGA OPCION 6, HISTORIAL*
001200*                                   PAGINADO DE OPERACIONES      *
001300******************************************************************
001400*B.MF CBEC0200                  LINK AREA CB7C0200               *
001500*B.IF COD-OPTION                CODIGO DE OPERACION SOLICITADA   *
001600*B/IF                           '1' ALTA DE CUENTA               *
001700*B/IF                           '2' ACTUALIZACION DE CUENTA      *
001800*B/IF                           '3' BAJA DE CUENTA               *
001900*B/IF                           '4' CONSULTA POR ID              *
002000*B/IF                           '5' CONSULTA TODAS LAS CUENTAS   *
002100*B/IF                           '6' HISTORIAL PAGINADO DE MOVTOS *
002200*B.IF ACCT-ID                   ID DE CUENTA (2,3,4,6)           *
002300*B.IF ACCT-CUSTOMER-ID          CLIENTE PROPIETARIO (1)          *
002400*B.IF ACCT-TYPE                 CURRENT / SAVINGS (1,2)          *
002500*B.IF ACCT-OVERDRAFT-LIMIT      SOLO CURRENT (1,2)               *
002600*B.IF ACCT-INTEREST-RATE        SOLO SAVINGS (1,2)               *
002700*B.IF PAGE-NUMBER               PAGINA SOLICITADA, BASE CERO (6) *
002800*B.IF PAGE-SIZE                 TAMANO DE PAGINA (6)             *
002900*B.OF COD-RETURN                '00' OK                          *
003000*B/OF                           '10' CUENTA NO ENCONTRADA        *
003100*B/OF                           '20' ERROR DE VALIDACION         *
003200*B/OF                           '35' ORIGEN Y DESTINO IGUALES    *
003300*B/OF                           '40' ID DE CUENTA MAL FORMADO    *
003400*B/OF                           '99' ERROR INESPERADO            *
003500*B.OF DES-ERROR                 TEXTO DEL ERROR                  *
003600*B.OF ACCT-ID                   ID ASIGNADO AL DAR DE ALTA       *
003700*B.OF (ECO DE CAMPOS DE CBGT002 PARA 4)                          *
003800*B.OF NUM-CUENTAS               NUMERO DE CUENTAS EN LA TABLA    *
003900*B.OF TBL-CUENTAS               TABLA DE CUENTAS DEVUELTAS (5)   *
004000*B.OF NUM-PAGINAS               TOTAL DE PAGINAS DEL HISTORIAL   *
004100*B.OF TBL-OPERACIONES           PAGINA DE MOVIMIENTOS (6)        *
004200******************************************************************
004300 02  CBEC0200.
004400     05  E0200-COD-OPTION            PIC X(01).
004500         88  E0200-OPC-ALTA                    VALUE '1'.
004600         88  E0200-OPC-ACTUALIZA                VALUE '2'.
004700         88  E0200-OPC-BAJA                    VALUE '3'.
004800         88  E0200-OPC-CONSULTA-ID              VALUE '4'.
004900         88  E0200-OPC-CONSULTA-TODAS           VALUE '5'.
005000         88  E0200-OPC-HISTORIAL                VALUE '6'.
005100     05  E0200-ACCT-ID               PIC X(36).
005200     05  E0200-ACCT-CUSTOMER-ID      PIC 9(09).
005300     05  E0200-ACCT-TYPE             PIC X(07).
005400     05  E0200-ACCT-OVERDRAFT-LIMIT  PIC S9(11)V99 COMP-3.
005500     05  E0200-ACCT-INTEREST-RATE    PIC S9(03)V9(04) COMP-3.
005600     05  E0200-PAGE-NUMBER           PIC S9(04) COMP.
005700     05  E0200-PAGE-SIZE             PIC S9(04) COMP.
005800     05  E0200-COD-RETURN            PIC X(02).
005900     05  E0200-DES-ERROR             PIC X(30).
006000     05  E0200-OUT-ACCT-ID           PIC X(36).
006100     05  E0200-OUT-ACCT-BALANCE      PIC S9(11)V99 COMP-3.
006200     05  E0200-OUT-ACCT-STATUS       PIC X(09).
006300     05  E0200-OUT-ACCT-CREATED-ON   PIC X(26).
006400     05  E0200-OUT-ACCT-MODIFIED-ON  PIC X(26).
006500     05  E0200-NUM-CUENTAS           PIC S9(04) COMP.
006600     05  E0200-TBL-CUENTAS OCCURS 50 TIMES
006700                            INDEXED BY E0200-IX-CTA.
006800         10  E0200-T-ACCT-ID         PIC X(36).
006900         10  E0200-T-ACCT-BALANCE    PIC S9(11)V99 COMP-3.
007000         10  E0200-T-ACCT-STATUS     PIC X(09).
007100         10  E0200-T-ACCT-TYPE       PIC X(07).
007200     05  E0200-NUM-PAGINAS           PIC S9(04) COMP.             @CB00013
007300     05  E0200-TBL-OPERACIONES OCCURS 20 TIMES                    @CB00013
007400                            INDEXED BY E0200-IX-OPE.
007500         10  E0200-T-OPER-ID         PIC 9(09).
007600         10  E0200-T-OPER-AMOUNT     PIC S9(11)V99 COMP-3.
007700         10  E0200-T-OPER-TYPE       PIC X(10).
007800         10  E0200-T-OPER-DATE       PIC X(26).
007900         10  E0200-T-OPER-DESC       PIC X(80).
008000     05  FILLER                      PIC X(10) VALUE SPACES.
008100*
