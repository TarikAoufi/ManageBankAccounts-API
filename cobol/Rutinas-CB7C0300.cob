000100* CB7C0300: MOTOR DE CONTABILIZACION DE OPERACIONES (DEPOSITO,
000200*           RETIRO Y TRASPASO ENTRE CUENTAS)
000300******************************************************************
000400*                  IDENTIFICATION DIVISION                       *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700*
000800 PROGRAM-ID.    CB7C0300.
000900*
001000 AUTHOR.        R HERRERA MUNOZ.
001100*
001200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CUENTAS BANCARIAS.
001300*
001400 DATE-WRITTEN.  1989-04-02.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL AREA
001900                 DE CUENTAS. PROHIBIDA SU REPRODUCCION TOTAL O
002000                 PARCIAL SIN AUTORIZACION.
002100*
002200******************************************************************
002300*                     MODIFICATIONS LOG                          *
002400******************************************************************
002500*     CODE       AUTHOR  DATE       DESCRIPTION                  *
002600*     ---------- ------- ---------- --------------------------- *
002700*     @CB00003   RHM     1989-04-02 ALTA INICIAL DEL PROGRAMA,   *
002800*                                   BASADA EN EL CICLO DE FETCH  *
002900*                                   DE TC9CR099.                 *
003000*     @CB00007   LTV     1991-08-02 SE AGREGA EL TIPO TRASPASO   *
003100*                                   (RETIRO + DEPOSITO ATOMICO). *
003200*     @CB00014   GICE    1993-11-15 SE CORRIGE LA DESCRIPCION    *
003300*                                   DE LAS DOS PATAS DEL         *
003400*                                   TRASPASO; LLEVABAN EL MISMO  *
003500*                                   TEXTO.                       *
003600*     @CB00019   DCG     1998-11-30 REVISION Y2K - LA FECHA DE   *
003700*                                   CONTABILIZACION SE TOMA DE   *
003800*                                   9200-SELLA-FECHA CON AAAA DE *
003900*                                   4 POSICIONES. SIN HALLAZGOS. *
004000*     @CB00029   JPR     1999-09-01 REVISION Y2K FINAL - CIERRE  *
004100*                                   DE PROYECTO. SIN HALLAZGOS.  *
004200*     @CB00034   MVS     2001-05-06 SE AGREGA EL LISTADO DE      *
004300*                                   CORRIDA (LISTADO) CON UNA    *
004400*                                   LINEA POR TRANSACCION Y LOS  *
004500*                                   CONTADORES DE CIERRE.        *
004600*     @CB00043   OTR     2004-11-23 SE CORRIGE LA VALIDACION DE  *
004700*                                   FORMATO DEL ID DE CUENTA     *
004800*                                   DESTINO EN EL TRASPASO.      *
004900*     @CB00047   RVZ     2005-03-10 SE RECLASIFICAN A NIVEL 77   *
005000*                                   LA LLAVE RELATIVA Y EL INDICE*
005100*                                   DE TRABAJO, POR ESTANDAR DE  *
005200*                                   PROGRAMACION.                *
005300******************************************************************
005400*                     ENVIRONMENT DIVISION                       *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SOURCE-COMPUTER.  IBM-4381.
006100 OBJECT-COMPUTER.  IBM-4381.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS DIGITOS-HEX  IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
006500     UPSI-0 ON STATUS IS UPSI-0-ON
006600            OFF STATUS IS UPSI-0-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT OPERATION-REQUESTS ASSIGN TO OPERREQS
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-REQ-FS.
007500*
007600     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
007700         ORGANIZATION IS RELATIVE
007800         ACCESS MODE IS DYNAMIC
007900         RELATIVE KEY IS WS-ACCT-RELKEY
008000         FILE STATUS IS WS-ACCT-FS.
008100*
008200     SELECT OPERATION-LOG ASSIGN TO OPERLOG
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-OPER-FS.
008600*
008700     SELECT RUN-LISTADO ASSIGN TO LISTADO
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS WS-LISTADO-FS.
009100*
009200******************************************************************
009300*                       DATA DIVISION                            *
009400******************************************************************
009500 DATA DIVISION.
009600*
009700 FILE SECTION.
009800*
009900 FD  OPERATION-REQUESTS
010000     LABEL RECORDS ARE STANDARD.
010100     COPY CBGT004.
010200*
010300 FD  ACCOUNT-MASTER
010400     LABEL RECORDS ARE STANDARD.
010500     COPY CBGT002.
010600*
010700 FD  OPERATION-LOG
010800     LABEL RECORDS ARE STANDARD.
010900     COPY CBGT003.
011000*
011100 FD  RUN-LISTADO
011200     LABEL RECORDS ARE OMITTED.
011300 01  LINEA-LISTADO                   PIC X(132).
011400*
011500******************************************************************
011600*                  WORKING-STORAGE SECTION                       *
011700******************************************************************
011800 WORKING-STORAGE SECTION.
011900*---------------------    C O P Y S    --------------------------*
012000*
012100     COPY CBWC001.
012200*
012300*-------------------  C O N S T A N T E S  ----------------------*
012400 01  CT-CONSTANTES.
012500     05  CT-LARGO-PREFIJO-ID         PIC S9(04) COMP VALUE +8.
012600     05  FILLER                      PIC X(10) VALUE SPACES.
012700*
012800*---------------------  V A R I A B L E S -----------------------*
012900 01  WS-REQ-FS                       PIC X(02).
013000     88  WS-REQ-FS-OK                          VALUE '00'.
013100     88  WS-REQ-FS-EOF                          VALUE '10'.
013200*     @CB00047   RVZ  2005-03-10 SE RECLASIFICAN A NIVEL 77       @CB00047
013300*                LA LLAVE RELATIVA DE CUENTAS Y EL INDICE DE     @CB00047
013400*                TRABAJO DEL VALIDADOR DE UUID.                  @CB00047
013500 77  WS-ACCT-RELKEY                   PIC 9(09) COMP-3.           @CB00047
013600 77  VA-SUB-IND                       PIC S9(04) COMP VALUE +0.   @CB00047
013700 01  WS-ACCT-FS                       PIC X(02).
013800     88  WS-ACCT-FS-OK                          VALUE '00'.
013900     88  WS-ACCT-FS-NOTFOUND                    VALUE '23'.
014000 01  WS-OPER-FS                       PIC X(02).
014100     88  WS-OPER-FS-OK                          VALUE '00'.
014200     88  WS-OPER-FS-EOF                          VALUE '10'.
014300 01  WS-LISTADO-FS                    PIC X(02).
014400     88  WS-LISTADO-FS-OK                       VALUE '00'.
014500*
014600 01  VA-VARIABLES.
014700     05  VA-ENCONTRADO               PIC X(01) VALUE 'N'.
014800         88  VA-SW-ENCONTRADO                  VALUE 'S'.
014900         88  VA-SW-NO-ENCONTRADO                VALUE 'N'.
015000     05  VA-FIN-ARCHIVO              PIC X(01) VALUE 'N'.
015100         88  VA-SW-FIN-SI                       VALUE 'S'.
015200         88  VA-SW-FIN-NO                        VALUE 'N'.
015300     05  VA-FIN-SOLICITUDES          PIC X(01) VALUE 'N'.
015400         88  VA-SW-SOLIC-FIN-SI                 VALUE 'S'.
015500         88  VA-SW-SOLIC-FIN-NO                  VALUE 'N'.
015600     05  VA-ACEPTADA                 PIC X(01) VALUE 'S'.
015700         88  VA-SW-ACEPTADA                     VALUE 'S'.
015800         88  VA-SW-RECHAZADA                     VALUE 'N'.
015900     05  VA-UUID-FLAG                PIC X(01) VALUE 'N'.
016000         88  VA-UUID-OK                         VALUE 'S'.
016100         88  VA-UUID-MAL                         VALUE 'N'.
016200     05  VA-MENSAJE-RECHAZO          PIC X(30) VALUE SPACES.
016300     05  FILLER                      PIC X(10) VALUE SPACES.
016400*
016500*------------  A R E A   D E   T R A B A J O   D E   L A  -------*
016600*------------  O P E R A C I O N   E N   C U R S O  -------------*
016700 01  WS-AREA-OPERACION.
016800     05  WS-ACCT-ID-BUSCA            PIC X(36).
016900     05  WS-IMPORTE-APLICAR          PIC S9(11)V99 COMP-3.
017000     05  WS-TIPO-DESCRIPCION         PIC X(01).
017100         88  WS-DESCR-DEPOSITO-DIRECTO          VALUE 'D'.
017200         88  WS-DESCR-RETIRO-DIRECTO            VALUE 'W'.
017300         88  WS-DESCR-TRASPASO-RETIRO           VALUE 'O'.
017400         88  WS-DESCR-TRASPASO-DEPOSITO         VALUE 'I'.
017500     05  FILLER                      PIC X(10) VALUE SPACES.
017600*
017700*------------  C O N T A D O R E S   D E   C O R R I D A  -------*
017800 01  WS-CONTADORES.
017900     05  WS-CONTADOR-ACEPTADAS       PIC S9(07) COMP VALUE +0.
018000     05  WS-CONTADOR-RECHAZADAS      PIC S9(07) COMP VALUE +0.
018100     05  WS-OPER-ID-SIGUIENTE        PIC S9(09) COMP VALUE +0.
018200     05  FILLER                      PIC X(10) VALUE SPACES.
018300*
018400*-----------  F E C H A / H O R A   D E L   S I S T E M A  ------*
018500 01  WS-FECHA-HORA-SISTEMA.
018600     05  WS-FECHA-SISTEMA            PIC 9(08).
018700     05  WS-FECHA-SISTEMA-PARTES REDEFINES WS-FECHA-SISTEMA.
018800         10  WS-FS-AAAA              PIC 9(04).
018900         10  WS-FS-MM                PIC 9(02).
019000         10  WS-FS-DD                PIC 9(02).
019100     05  WS-HORA-SISTEMA             PIC 9(08).
019200     05  WS-HORA-SISTEMA-PARTES REDEFINES WS-HORA-SISTEMA.
019300         10  WS-HS-HH                PIC 9(02).
019400         10  WS-HS-MIN               PIC 9(02).
019500         10  WS-HS-SS                PIC 9(02).
019600         10  FILLER                  PIC 9(02).
019700     05  VA-HOY                      PIC X(26) VALUE SPACES.
019800     05  VA-HOY-PARTES REDEFINES VA-HOY.
019900         10  VAHY-AAAA               PIC X(04).
020000         10  FILLER                  PIC X(01).
020100         10  VAHY-MM                 PIC X(02).
020200         10  FILLER                  PIC X(01).
020300         10  VAHY-DD                 PIC X(02).
020400         10  FILLER                  PIC X(01).
020500         10  VAHY-HH                 PIC X(02).
020600         10  FILLER                  PIC X(01).
020700         10  VAHY-MIN                PIC X(02).
020800         10  FILLER                  PIC X(01).
020900         10  VAHY-SS                 PIC X(02).
021000         10  VAHY-MILIS-ZONA         PIC X(09).
021100     05  FILLER                      PIC X(10) VALUE SPACES.
021200*
021300*----------  A R E A   D E   V A L I D A C I O N   U U I D  -----*
021400 01  WS-UUID-CHECK.
021500     05  WS-UUID-VALUE               PIC X(36).
021600     05  WS-UUID-GROUPS REDEFINES WS-UUID-VALUE.
021700         10  WSUG-GRP1               PIC X(08).
021800         10  WSUG-GUION1             PIC X(01).
021900         10  WSUG-GRP2               PIC X(04).
022000         10  WSUG-GUION2             PIC X(01).
022100         10  WSUG-GRP3               PIC X(04).
022200         10  WSUG-GUION3             PIC X(01).
022300         10  WSUG-GRP4               PIC X(04).
022400         10  WSUG-GUION4             PIC X(01).
022500         10  WSUG-GRP5               PIC X(12).
022600     05  WS-UUID-HEX-CHARS REDEFINES WS-UUID-VALUE
022700                                     OCCURS 36 TIMES
022800                                     PIC X(01).
022900     05  FILLER                      PIC X(05) VALUE SPACES.
023000*
023100*----------  A R E A   D E   F O R M A T O   D E   I M P O R T E *
023200 01  WS-IMPORTE-TXT.
023300     05  WS-AMT-EDIT                 PIC Z(8)9.99.
023400     05  WS-AMT-CHARS REDEFINES WS-AMT-EDIT
023500                                     OCCURS 12 TIMES
023600                                     PIC X(01).
023700     05  WS-POS-AMT                  PIC S9(04) COMP VALUE +1.
023800     05  FILLER                      PIC X(05) VALUE SPACES.
023900*
024000*-------  A R E A   D E   F O R M A T O   D E L   L I S T A D O -*
024100 01  WS-TOTALES-TXT.
024200     05  WS-ACEPTADAS-EDIT           PIC ZZZZZZ9.
024300     05  WS-RECHAZADAS-EDIT          PIC ZZZZZZ9.
024400     05  FILLER                      PIC X(05) VALUE SPACES.
024500*
024600******************************************************************
024700*                       PROCEDURE DIVISION                       *
024800******************************************************************
024900 PROCEDURE DIVISION.
025000*
025100 1000-INICIO.
025200*
025300     PERFORM 1100-ABRE-ARCHIVOS THRU 1100-ABRE-ARCHIVOS-EXIT
025400*
025500     PERFORM 2100-LEE-SOLICITUD
025600     PERFORM 2200-ATIENDE-SOLICITUD
025700         UNTIL VA-SW-SOLIC-FIN-SI
025800*
025900     PERFORM 9900-ESCRIBE-TOTALES
026000*
026100     CLOSE OPERATION-REQUESTS
026200           ACCOUNT-MASTER
026300           OPERATION-LOG
026400           RUN-LISTADO
026500*
026600     STOP RUN.
026700*
026800******************************************************************
026900*1100-ABRE-ARCHIVOS:  ABRE LOS ARCHIVOS DE LA CORRIDA; RECORRE   *
027000*                     OPERATION-LOG UNA PRIMERA VEZ PARA         *
027100*                     DETERMINAR EL SIGUIENTE OPER-ID DISPONIBLE.*
027200******************************************************************
027300 1100-ABRE-ARCHIVOS.
027400*
027500     OPEN INPUT OPERATION-REQUESTS
027600     OPEN I-O ACCOUNT-MASTER
027700     OPEN OUTPUT RUN-LISTADO
027800*
027900     MOVE +0                     TO WS-OPER-ID-SIGUIENTE
028000     OPEN INPUT OPERATION-LOG
028100     PERFORM 1110-BUSCA-MAYOR-OPER-ID
028200         UNTIL WS-OPER-FS-EOF
028300     CLOSE OPERATION-LOG
028400     ADD 1                       TO WS-OPER-ID-SIGUIENTE
028500*
028600     OPEN EXTEND OPERATION-LOG
028700*
028800     PERFORM 9200-SELLA-FECHA THRU 9200-SELLA-FECHA-EXIT
028900*
029000     MOVE SPACES                 TO LINEA-LISTADO
029100     STRING 'LISTADO DE CORRIDA - MOTOR DE CONTABILIZACION '
029200            'CB7C0300 - FECHA ' VA-HOY (1:10)
029300            DELIMITED BY SIZE INTO LINEA-LISTADO
029400     WRITE LINEA-LISTADO
029500     .
029600 1100-ABRE-ARCHIVOS-EXIT.
029700     EXIT.
029800*
029900 1110-BUSCA-MAYOR-OPER-ID.
030000*
030100     READ OPERATION-LOG
030200         AT END
030300             CONTINUE
030400         NOT AT END
030500             IF OPER-ID > WS-OPER-ID-SIGUIENTE
030600                 MOVE OPER-ID TO WS-OPER-ID-SIGUIENTE
030700             END-IF
030800     END-READ
030900     .
031000*
031100******************************************************************
031200*2100-LEE-SOLICITUD:  LEE LA SIGUIENTE TRANSACCION DEL ARCHIVO   *
031300*                     DE ENTRADA (CICLO DE FETCH, AL ESTILO DE   *
031400*                     TC9CR099).                                 *
031500******************************************************************
031600 2100-LEE-SOLICITUD.
031700*
031800     READ OPERATION-REQUESTS
031900         AT END
032000             SET VA-SW-SOLIC-FIN-SI TO TRUE
032100     END-READ
032200     .
032300*
032400******************************************************************
032500*2200-ATIENDE-SOLICITUD:  VALIDA Y DESPACHA LA TRANSACCION       *
032600*                         ACTUAL, ESCRIBE SU LINEA EN EL         *
032700*                         LISTADO, Y LEE LA SIGUIENTE.           *
032800******************************************************************
032900 2200-ATIENDE-SOLICITUD.
033000*
033100     SET VA-SW-ACEPTADA          TO TRUE
033200     MOVE SPACES                 TO VA-MENSAJE-RECHAZO
033300*
033400     PERFORM 2210-VALIDA-TIPO-Y-MONTO
033500         THRU 2210-VALIDA-TIPO-Y-MONTO-EXIT
033600*
033700     IF VA-SW-ACEPTADA
033800         EVALUATE TRUE
033900           WHEN REQO-TY-DEPOSIT
034000             PERFORM 2300-DEPOSITO-DIRECTO
034100                 THRU 2300-DEPOSITO-DIRECTO-EXIT
034200           WHEN REQO-TY-WITHDRAWAL
034300             PERFORM 2400-RETIRO-DIRECTO
034400                 THRU 2400-RETIRO-DIRECTO-EXIT
034500           WHEN REQO-TY-TRANSFER
034600             PERFORM 2500-TRASPASO
034700                 THRU 2500-TRASPASO-EXIT
034800         END-EVALUATE
034900     END-IF
035000*
035100     PERFORM 2900-ESCRIBE-LINEA-LISTADO
035200*
035300     PERFORM 2100-LEE-SOLICITUD
035400     .
035500*
035600******************************************************************
035700*2210-VALIDA-TIPO-Y-MONTO:  EL TIPO DEBE SER UNO DE LOS TRES     *
035800*                           SOPORTADOS Y EL IMPORTE DEBE SER     *
035900*                           MAYOR O IGUAL A 0.01 (EL NUMERO DE   *
036000*                           DECIMALES YA LO GARANTIZA LA         *
036100*                           DEFINICION COMP-3 DE REQO-AMOUNT).   *
036200******************************************************************
036300 2210-VALIDA-TIPO-Y-MONTO.
036400*
036500     IF NOT REQO-TY-DEPOSIT AND
036600        NOT REQO-TY-WITHDRAWAL AND
036700        NOT REQO-TY-TRANSFER
036800         SET VA-SW-RECHAZADA TO TRUE
036900         MOVE CB-MS-OPE-TIPO-INVALIDO TO VA-MENSAJE-RECHAZO
037000         GO TO 2210-VALIDA-TIPO-Y-MONTO-EXIT
037100     END-IF
037200*
037300     IF REQO-AMOUNT < 0.01
037400         SET VA-SW-RECHAZADA TO TRUE
037500         MOVE CB-MS-OPE-IMPORTE-INVALIDO TO VA-MENSAJE-RECHAZO
037600     END-IF
037700     .
037800 2210-VALIDA-TIPO-Y-MONTO-EXIT.
037900     EXIT.
038000*
038100******************************************************************
038200*2300-DEPOSITO-DIRECTO:  DEPOSITO SOLICITADO DIRECTAMENTE SOBRE  *
038300*                        REQO-ACCOUNT-ID (NO ES PATA DE          *
038400*                        TRASPASO).                              *
038500******************************************************************
038600 2300-DEPOSITO-DIRECTO.
038700*
038800     MOVE REQO-ACCOUNT-ID        TO WS-ACCT-ID-BUSCA
038900     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
039000*
039100     IF VA-SW-NO-ENCONTRADO
039200         SET VA-SW-RECHAZADA TO TRUE
039300         MOVE CB-MS-CTA-NO-ENCONTRADA TO VA-MENSAJE-RECHAZO
039400         GO TO 2300-DEPOSITO-DIRECTO-EXIT
039500     END-IF
039600*
039700     MOVE REQO-AMOUNT             TO WS-IMPORTE-APLICAR
039800     SET WS-DESCR-DEPOSITO-DIRECTO TO TRUE
039900     PERFORM 9100-APLICA-DEPOSITO THRU 9100-APLICA-DEPOSITO-EXIT
040000     .
040100 2300-DEPOSITO-DIRECTO-EXIT.
040200     EXIT.
040300*
040400******************************************************************
040500*2400-RETIRO-DIRECTO:  RETIRO SOLICITADO DIRECTAMENTE SOBRE      *
040600*                      REQO-ACCOUNT-ID (NO ES PATA DE TRASPASO). *
040700******************************************************************
040800 2400-RETIRO-DIRECTO.
040900*
041000     MOVE REQO-ACCOUNT-ID        TO WS-ACCT-ID-BUSCA
041100     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
041200*
041300     IF VA-SW-NO-ENCONTRADO
041400         SET VA-SW-RECHAZADA TO TRUE
041500         MOVE CB-MS-CTA-NO-ENCONTRADA TO VA-MENSAJE-RECHAZO
041600         GO TO 2400-RETIRO-DIRECTO-EXIT
041700     END-IF
041800*
041900     MOVE REQO-AMOUNT             TO WS-IMPORTE-APLICAR
042000     SET WS-DESCR-RETIRO-DIRECTO TO TRUE
042100     PERFORM 9200-APLICA-RETIRO THRU 9200-APLICA-RETIRO-EXIT
042200     .
042300 2400-RETIRO-DIRECTO-EXIT.
042400     EXIT.
042500*
042600******************************************************************
042700*2500-TRASPASO:  RETIRO DE LA CUENTA ORIGEN SEGUIDO DE DEPOSITO  *
042800*                EN LA CUENTA DESTINO; SI EL RETIRO SE RECHAZA   *
042900*                POR SALDO INSUFICIENTE, EL DEPOSITO NUNCA SE    *
043000*                INTENTA (NO ES UN COMMIT DE DOS FASES, SON DOS  *
043100*                PASOS SECUENCIALES DEPENDIENTES).               *
043200******************************************************************
043300 2500-TRASPASO.                                                   @CB00007
043400*
043500     IF REQO-SOURCE-ACCOUNT-ID = REQO-TARGET-ACCOUNT-ID
043600         SET VA-SW-RECHAZADA TO TRUE
043700         MOVE CB-MS-CTA-MISMA-CUENTA TO VA-MENSAJE-RECHAZO
043800         GO TO 2500-TRASPASO-EXIT
043900     END-IF
044000*
044100     MOVE REQO-TARGET-ACCOUNT-ID TO WS-UUID-VALUE                 @CB00043
044200     PERFORM 9300-VALIDA-UUID THRU 9300-VALIDA-UUID-EXIT
044300     IF VA-UUID-MAL
044400         SET VA-SW-RECHAZADA TO TRUE
044500         MOVE CB-MS-CTA-ID-INVALIDO TO VA-MENSAJE-RECHAZO
044600         GO TO 2500-TRASPASO-EXIT
044700     END-IF
044800*
044900     MOVE REQO-SOURCE-ACCOUNT-ID TO WS-ACCT-ID-BUSCA
045000     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
045100     IF VA-SW-NO-ENCONTRADO
045200         SET VA-SW-RECHAZADA TO TRUE
045300         MOVE CB-MS-CTA-NO-ENCONTRADA TO VA-MENSAJE-RECHAZO
045400         GO TO 2500-TRASPASO-EXIT
045500     END-IF
045600*
045700     MOVE REQO-AMOUNT             TO WS-IMPORTE-APLICAR
045800     SET WS-DESCR-TRASPASO-RETIRO TO TRUE
045900     PERFORM 9200-APLICA-RETIRO THRU 9200-APLICA-RETIRO-EXIT
046000*
046100     IF VA-SW-RECHAZADA
046200         GO TO 2500-TRASPASO-EXIT
046300     END-IF
046400*
046500     MOVE REQO-TARGET-ACCOUNT-ID TO WS-ACCT-ID-BUSCA
046600     PERFORM 9000-BUSCA-CUENTA THRU 9000-BUSCA-CUENTA-EXIT
046700     IF VA-SW-NO-ENCONTRADO
046800         SET VA-SW-RECHAZADA TO TRUE
046900         MOVE CB-MS-CTA-NO-ENCONTRADA TO VA-MENSAJE-RECHAZO
047000         GO TO 2500-TRASPASO-EXIT
047100     END-IF
047200*
047300     MOVE REQO-AMOUNT             TO WS-IMPORTE-APLICAR
047400     SET WS-DESCR-TRASPASO-DEPOSITO TO TRUE
047500     PERFORM 9100-APLICA-DEPOSITO THRU 9100-APLICA-DEPOSITO-EXIT
047600     .
047700 2500-TRASPASO-EXIT.
047800     EXIT.
047900*
048000******************************************************************
048100*9000-BUSCA-CUENTA:  LOCALIZA EL REGISTRO DE ACCOUNT-MASTER CUYO *
048200*                    ACCT-ID VIENE EN WS-ACCT-ID-BUSCA,          *
048300*                    RECORRIENDO EL ARCHIVO SECUENCIALMENTE.     *
048400******************************************************************
048500 9000-BUSCA-CUENTA.
048600*
048700     SET VA-SW-NO-ENCONTRADO     TO TRUE
048800     MOVE +1                     TO WS-ACCT-RELKEY
048900     SET VA-SW-FIN-NO            TO TRUE
049000*
049100     START ACCOUNT-MASTER KEY NOT LESS THAN WS-ACCT-RELKEY
049200         INVALID KEY
049300             SET VA-SW-FIN-SI TO TRUE
049400     END-START
049500*
049600     PERFORM 9010-LEE-Y-COMPARA
049700         UNTIL VA-SW-FIN-SI
049800            OR VA-SW-ENCONTRADO
049900     .
050000 9000-BUSCA-CUENTA-EXIT.
050100     EXIT.
050200*
050300 9010-LEE-Y-COMPARA.
050400*
050500     READ ACCOUNT-MASTER NEXT RECORD
050600         AT END
050700             SET VA-SW-FIN-SI TO TRUE
050800         NOT AT END
050900             IF ACCT-ID = WS-ACCT-ID-BUSCA
051000                 SET VA-SW-ENCONTRADO TO TRUE
051100             END-IF
051200     END-READ
051300     .
051400*
051500******************************************************************
051600*9100-APLICA-DEPOSITO:  SUMA WS-IMPORTE-APLICAR AL SALDO DE LA   *
051700*                       CUENTA EN CURSO (LA QUE DEJO POSICIONADA *
051800*                       9000-BUSCA-CUENTA), LA REESCRIBE Y       *
051900*                       GRABA LA OPERACION EN LA BITACORA.       *
052000******************************************************************
052100 9100-APLICA-DEPOSITO.
052200*
052300     ADD WS-IMPORTE-APLICAR      TO ACCT-BALANCE
052400     REWRITE CBGT002
052500*
052600     PERFORM 9400-ARMA-DESCRIPCION THRU 9400-ARMA-DESCRIPCION-EXIT
052700     PERFORM 9500-GRABA-OPERACION THRU 9500-GRABA-OPERACION-EXIT
052800     .
052900 9100-APLICA-DEPOSITO-EXIT.
053000     EXIT.
053100*
053200******************************************************************
053300*9200-APLICA-RETIRO:  SI EL SALDO ES MENOR QUE EL IMPORTE        *
053400*                     SOLICITADO SE RECHAZA (SALDO INSUFICIENTE, *
053500*                     COMPARACION ESTRICTA SOBRE EL SALDO        *
053600*                     CRUDO); DE LO CONTRARIO LO RESTA, REESCRIBE*
053700*                     LA CUENTA Y GRABA LA OPERACION.            *
053800******************************************************************
053900 9200-APLICA-RETIRO.
054000*
054100     IF ACCT-BALANCE < WS-IMPORTE-APLICAR
054200         SET VA-SW-RECHAZADA TO TRUE
054300         MOVE CB-MS-CTA-SALDO-INSUF TO VA-MENSAJE-RECHAZO
054400         GO TO 9200-APLICA-RETIRO-EXIT
054500     END-IF
054600*
054700     SUBTRACT WS-IMPORTE-APLICAR FROM ACCT-BALANCE
054800     REWRITE CBGT002
054900*
055000     PERFORM 9400-ARMA-DESCRIPCION THRU 9400-ARMA-DESCRIPCION-EXIT
055100     PERFORM 9500-GRABA-OPERACION THRU 9500-GRABA-OPERACION-EXIT
055200     .
055300 9200-APLICA-RETIRO-EXIT.
055400     EXIT.
055500*
055600******************************************************************
055700*9300-VALIDA-UUID:  VERIFICA QUE WS-UUID-VALUE TENGA LA FORMA    *
055800*                   8-4-4-4-12 DE DIGITOS HEXADECIMALES.         *
055900******************************************************************
056000 9300-VALIDA-UUID.                                                @CB00043
056100*
056200     SET VA-UUID-OK              TO TRUE
056300*
056400     IF WSUG-GUION1 NOT = CB-CT-GUION OR
056500        WSUG-GUION2 NOT = CB-CT-GUION OR
056600        WSUG-GUION3 NOT = CB-CT-GUION OR
056700        WSUG-GUION4 NOT = CB-CT-GUION
056800         SET VA-UUID-MAL TO TRUE
056900     ELSE
057000         PERFORM 9310-REVISA-UN-CARACTER
057100             VARYING VA-SUB-IND FROM 1 BY 1
057200             UNTIL VA-SUB-IND > 36
057300                OR VA-UUID-MAL
057400     END-IF
057500     .
057600 9300-VALIDA-UUID-EXIT.
057700     EXIT.
057800*
057900 9310-REVISA-UN-CARACTER.
058000*
058100     IF VA-SUB-IND NOT = 9  AND VA-SUB-IND NOT = 14 AND
058200        VA-SUB-IND NOT = 19 AND VA-SUB-IND NOT = 24
058300         IF WS-UUID-HEX-CHARS (VA-SUB-IND) NOT DIGITOS-HEX
058400             SET VA-UUID-MAL TO TRUE
058500         END-IF
058600     END-IF
058700     .
058800*
058900******************************************************************
059000*9400-ARMA-DESCRIPCION: TERMINA DE ARMAR OPER-DESCRIPTION SEGUN  *
059100*                        EL CASO INDICADO EN WS-TIPO-DESCRIPCION *
059200*                        POR EL PARRAFO QUE LLAMO (DEPOSITO      *
059300*                        DIRECTO, RETIRO DIRECTO O UNA DE LAS    *
059400*                        DOS PATAS DEL TRASPASO), MAS EL IMPORTE *
059500*                        Y, EN SU CASO, EL PREFIJO DE LA CUENTA  *
059600*                        CONTRARIA.                              *
059700******************************************************************
059800 9400-ARMA-DESCRIPCION.                                           @CB00014
059900*
060000     MOVE WS-IMPORTE-APLICAR     TO WS-AMT-EDIT
060100     MOVE +1                     TO WS-POS-AMT
060200     PERFORM 9410-UBICA-IMPORTE
060300         UNTIL WS-AMT-CHARS (WS-POS-AMT) NOT = SPACE
060400            OR WS-POS-AMT = 12
060500*
060600     MOVE SPACES                 TO OPER-DESCRIPTION
060700*
060800     EVALUATE TRUE
060900       WHEN WS-DESCR-DEPOSITO-DIRECTO
061000         STRING 'Amount Credited : '       DELIMITED BY SIZE
061100                WS-AMT-EDIT (WS-POS-AMT:)   DELIMITED BY SIZE
061200                INTO OPER-DESCRIPTION
061300       WHEN WS-DESCR-RETIRO-DIRECTO
061400         STRING 'Amount Debited : '        DELIMITED BY SIZE
061500                WS-AMT-EDIT (WS-POS-AMT:)   DELIMITED BY SIZE
061600                INTO OPER-DESCRIPTION
061700       WHEN WS-DESCR-TRASPASO-RETIRO
061800*            PATA DE RETIRO DEL TRASPASO (AUN NO SE HA MOVIDO A
061900*            LA CUENTA DESTINO).
062000         STRING 'Transfer Amount '         DELIMITED BY SIZE
062100                WS-AMT-EDIT (WS-POS-AMT:)   DELIMITED BY SIZE
062200                ' to accountId: '           DELIMITED BY SIZE
062300                REQO-TARGET-ACCOUNT-ID (1:CT-LARGO-PREFIJO-ID)
062400                                             DELIMITED BY SIZE
062500                '..'                         DELIMITED BY SIZE
062600                INTO OPER-DESCRIPTION
062700       WHEN WS-DESCR-TRASPASO-DEPOSITO
062800*            PATA DE DEPOSITO DEL TRASPASO.
062900         STRING 'Transfer Amount '         DELIMITED BY SIZE
063000                WS-AMT-EDIT (WS-POS-AMT:)   DELIMITED BY SIZE
063100                ' from accountId: '         DELIMITED BY SIZE
063200                REQO-SOURCE-ACCOUNT-ID (1:CT-LARGO-PREFIJO-ID)
063300                                             DELIMITED BY SIZE
063400                '..'                         DELIMITED BY SIZE
063500                INTO OPER-DESCRIPTION
063600     END-EVALUATE
063700     .
063800 9400-ARMA-DESCRIPCION-EXIT.
063900     EXIT.
064000*
064100 9410-UBICA-IMPORTE.
064200*
064300     ADD 1                        TO WS-POS-AMT
064400     .
064500*
064600******************************************************************
064700*9500-GRABA-OPERACION:  ESCRIBE EL REGISTRO DE OPERATION-LOG     *
064800*                       CORRESPONDIENTE A LA CUENTA EN CURSO.    *
064900******************************************************************
065000 9500-GRABA-OPERACION.
065100*
065200     MOVE WS-OPER-ID-SIGUIENTE   TO OPER-ID
065300     ADD 1                       TO WS-OPER-ID-SIGUIENTE
065400     MOVE WS-IMPORTE-APLICAR     TO OPER-AMOUNT
065500     MOVE REQO-OPERATION-TYPE    TO OPER-TYPE
065600     MOVE VA-HOY                 TO OPER-DATE
065700     MOVE ACCT-ID                TO OPER-ACCOUNT-ID
065800*
065900     WRITE CBGT003
066000*
066100     ADD 1                       TO WS-CONTADOR-ACEPTADAS
066200     .
066300*
066400******************************************************************
066500*2900-ESCRIBE-LINEA-LISTADO:  UNA LINEA POR TRANSACCION LEIDA,   *
066600*                             ACEPTADA O RECHAZADA.              *
066700******************************************************************
066800 2900-ESCRIBE-LINEA-LISTADO.                                      @CB00034
066900*
067000     MOVE SPACES                 TO LINEA-LISTADO
067100*
067200     IF VA-SW-ACEPTADA
067300         STRING 'ACEPTADA  - TIPO ' DELIMITED BY SIZE
067400                REQO-OPERATION-TYPE DELIMITED BY SIZE
067500                INTO LINEA-LISTADO
067600     ELSE
067700         ADD 1                    TO WS-CONTADOR-RECHAZADAS
067800         STRING 'RECHAZADA - TIPO ' DELIMITED BY SIZE
067900                REQO-OPERATION-TYPE DELIMITED BY SIZE
068000                ' - '               DELIMITED BY SIZE
068100                VA-MENSAJE-RECHAZO  DELIMITED BY SIZE
068200                INTO LINEA-LISTADO
068300     END-IF
068400*
068500     WRITE LINEA-LISTADO
068600     .
068700*
068800******************************************************************
068900*9200-SELLA-FECHA:  TOMA LA FECHA/HORA DEL SISTEMA OPERATIVO Y   *
069000*                   LA ARMA EN FORMATO ISO-8601 EN VA-HOY.       *
069100******************************************************************
069200 9200-SELLA-FECHA.
069300*
069400     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
069500     ACCEPT WS-HORA-SISTEMA  FROM TIME
069600*
069700     MOVE WS-FS-AAAA             TO VAHY-AAAA
069800     MOVE WS-FS-MM               TO VAHY-MM
069900     MOVE WS-FS-DD               TO VAHY-DD
070000     MOVE WS-HS-HH               TO VAHY-HH
070100     MOVE WS-HS-MIN              TO VAHY-MIN
070200     MOVE WS-HS-SS               TO VAHY-SS
070300     MOVE '.000+00:00'           TO VAHY-MILIS-ZONA
070400     .
070500 9200-SELLA-FECHA-EXIT.
070600     EXIT.
070700*
070800******************************************************************
070900*9900-ESCRIBE-TOTALES:  LINEA DE CIERRE DEL LISTADO CON LOS      *
071000*                       CONTADORES DE ACEPTADAS Y RECHAZADAS.    *
071100******************************************************************
071200 9900-ESCRIBE-TOTALES.                                            @CB00034
071300*
071400     MOVE WS-CONTADOR-ACEPTADAS  TO WS-ACEPTADAS-EDIT
071500     MOVE WS-CONTADOR-RECHAZADAS TO WS-RECHAZADAS-EDIT
071600*
071700     MOVE SPACES                 TO LINEA-LISTADO
071800     STRING 'TOTAL ACEPTADAS: '  DELIMITED BY SIZE
071900            WS-ACEPTADAS-EDIT    DELIMITED BY SIZE
072000            '   TOTAL RECHAZADAS: ' DELIMITED BY SIZE
072100            WS-RECHAZADAS-EDIT   DELIMITED BY SIZE
072200            INTO LINEA-LISTADO
072300     WRITE LINEA-LISTADO
072400     .
072500*
072600******************************************************************
072700***************            Fin Programa            ***************
072800******************************************************************
