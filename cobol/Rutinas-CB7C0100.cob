000100* CB7C0100: MANTENIMIENTO DE CLIENTES (ALTA/BAJA/CAMBIO/CONSULTA)
000200******************************************************************
000300*                  IDENTIFICATION DIVISION                       *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600*
000700 PROGRAM-ID.    CB7C0100.
000800*
000900 AUTHOR.        R HERRERA MUNOZ.
001000*
001100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CUENTAS BANCARIAS.
001200*
001300 DATE-WRITTEN.  1989-03-14.
001400*
001500 DATE-COMPILED.
001600*
001700 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL AREA
001800                 DE CUENTAS. PROHIBIDA SU REPRODUCCION TOTAL O
001900                 PARCIAL SIN AUTORIZACION.
002000*
002100******************************************************************
002200*                     MODIFICATIONS LOG                          *
002300******************************************************************
002400*     CODE       AUTHOR  DATE       DESCRIPTION                  *
002500*     ---------- ------- ---------- --------------------------- *
002600*     @CB00001   RHM     1989-03-14 ALTA INICIAL DEL PROGRAMA.   *
002700*                                   ALTA/BAJA/CAMBIO DE CLIENTE. *
002800*     @CB00002   RHM     1989-05-22 SE AGREGA CONSULTA POR ID.   *
002900*     @CB00006   RHM     1989-08-30 SE AGREGA CONSULTA DE TODOS  *
003000*                                   LOS CLIENTES (OPCION 5).     *
003100*     @CB00009   LCU     1990-02-11 SE CORRIGE VALIDACION DE     *
003200*                                   CORREO, NO ACEPTABA DOMINIOS *
003300*                                   CON GUION.                   *
003400*     @CB00012   GICE    1993-06-04 SE ESTANDARIZA EL MANEJO DE  *
003500*                                   CODIGOS DE RETORNO CON       *
003600*                                   CBWC001.                     *
003700*     @CB00018   LTV     1995-01-11 SE AGREGA OPCION 6, BUSQUEDA *
003800*                                   DE CLIENTE POR NOMBRE.       *
003900*     @CB00022   DCG     1998-10-05 REVISION Y2K: SE CONFIRMA    *
004000*                                   QUE ESTE PROGRAMA NO MANEJA  *
004100*                                   CAMPOS DE FECHA. SIN CAMBIOS.*
004200*     @CB00027   JPR     1999-09-01 REVISION Y2K FINAL - CIERRE  *
004300*                                   DE PROYECTO. SIN HALLAZGOS.  *
004400*     @CB00033   MVS     2001-04-17 SE AGREGA VALIDACION DE      *
004500*                                   LONGITUD MINIMA DE NOMBRE    *
004600*                                   (DOS CARACTERES).            *
004700*     @CB00041   OTR     2004-11-23 SE CORRIGE GENERACION DE ID  *
004800*                                   DE CLIENTE CUANDO EL ARCHIVO *
004900*                                   TIENE HUECOS POR BAJAS.      *
005000*     @CB00044   RVZ     2005-03-10 SE RECLASIFICAN A NIVEL 77   *
005100*                                   LOS CONTADORES DE TRABAJO,   *
005200*                                   POR ESTANDAR DE PROGRAMACION.*
005300*     @CB00045   RVZ     2005-06-02 SE REFUERZA LA VALIDACION DE *
005400*                                   CORREO: JUEGO DE CARACTERES  *
005500*                                   DEL LOCAL-PART, DOMINIO SIN  *
005600*                                   GUION INICIAL Y EXTENSION    *
005700*                                   FINAL DE 2-3 LETRAS.         *
005800******************************************************************
005900*                     ENVIRONMENT DIVISION                       *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400*
006500 SOURCE-COMPUTER.  IBM-4381.
006600 OBJECT-COMPUTER.  IBM-4381.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS DIGITOS-HEX  IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
007000     CLASS EMAIL-LOCAL-CHARS IS '0' THRU '9' 'A' THRU 'Z'         @CB00045
007100                                 'a' THRU 'z' '_' '-'             @CB00045
007200     CLASS EMAIL-DOMIN-CHARS IS '0' THRU '9' 'A' THRU 'Z'         @CB00045
007300                                 'a' THRU 'z' '-'                 @CB00045
007400     UPSI-0 ON STATUS IS UPSI-0-ON
007500            OFF STATUS IS UPSI-0-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTR
008100         ORGANIZATION IS RELATIVE
008200         ACCESS MODE IS DYNAMIC
008300         RELATIVE KEY IS WS-CUST-RELKEY
008400         FILE STATUS IS WS-CUST-FS.
008500*
008600******************************************************************
008700*                       DATA DIVISION                            *
008800******************************************************************
008900 DATA DIVISION.
009000*
009100 FILE SECTION.
009200*
009300 FD  CUSTOMER-MASTER
009400     LABEL RECORDS ARE STANDARD.
009500     COPY CBGT001.
009600*
009700******************************************************************
009800*                  WORKING-STORAGE SECTION                       *
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100*---------------------    C O P Y S    --------------------------*
010200*
010300     COPY CBWC001.                                                @CB00012
010400*
010500*-------------------  C O N S T A N T E S  ----------------------*
010600 01  CT-CONSTANTES.
010700     05  CT-MIN-LARGO-NOMBRE         PIC S9(04) COMP VALUE +2.
010800     05  CT-MAX-LARGO-NOMBRE         PIC S9(04) COMP VALUE +20.
010900     05  CT-MAX-TABLA                PIC S9(04) COMP VALUE +50.
011000     05  CT-MAX-LARGO-EMAIL          PIC S9(04) COMP VALUE +30.   @CB00045
011100     05  CT-MAX-INTENTOS-ID          PIC S9(09) COMP VALUE
011200                                                 +999999999.
011300     05  FILLER                      PIC X(10) VALUE SPACES.
011400*
011500*---------------------  V A R I A B L E S -----------------------*
011600*     @CB00044   RVZ  2005-03-10 SE RECLASIFICAN A NIVEL 77       @CB00044
011700*                CONTADORES Y LLAVE RELATIVA DE TRABAJO,          @CB00044
011800*                POR ESTANDAR DE PROGRAMACION.                    @CB00044
011900 77  WS-CUST-RELKEY                  PIC 9(09) COMP-3.            @CB00044
012000 77  VA-CONTADOR-TBL                 PIC S9(04) COMP VALUE +0.    @CB00044
012100 77  VA-SUB-IND                      PIC S9(04) COMP VALUE +0.    @CB00044
012200 01  WS-CUST-FS                      PIC X(02).
012300     88  WS-CUST-FS-OK                        VALUE '00'.
012400     88  WS-CUST-FS-NOTFOUND                  VALUE '23'.
012500     88  WS-CUST-FS-EOF                       VALUE '10'.
012600*
012700 01  VA-VARIABLES.
012800     05  VA-ENCONTRADO               PIC X(01) VALUE 'N'.
012900         88  VA-SW-ENCONTRADO                  VALUE 'S'.
013000         88  VA-SW-NO-ENCONTRADO                VALUE 'N'.
013100     05  VA-FIN-ARCHIVO              PIC X(01) VALUE 'N'.
013200         88  VA-SW-FIN-SI                      VALUE 'S'.
013300         88  VA-SW-FIN-NO                       VALUE 'N'.
013400     05  VA-LARGO-NOMBRE             PIC S9(04) COMP VALUE +0.
013500     05  VA-LARGO-FILTRO             PIC S9(04) COMP VALUE +0.
013600     05  VA-POSICION                 PIC S9(04) COMP VALUE +0.
013700     05  VA-TOPE-POSICION            PIC S9(04) COMP VALUE +0.
013800     05  VA-NOMBRE-MAYUS             PIC X(20) VALUE SPACES.
013900     05  VA-FILTRO-MAYUS             PIC X(20) VALUE SPACES.
014000     05  VA-NOMBRE-MAYUS-CHARS REDEFINES VA-NOMBRE-MAYUS
014100                                     OCCURS 20 TIMES
014200                                     PIC X(01).
014300     05  FILLER                      PIC X(10) VALUE SPACES.
014400*
014500*     @CB00045   RVZ  2005-06-02 SE AGREGA AREA PARA VALIDAR      @CB00045
014600*                JUEGO DE CARACTERES Y EXTENSION DEL CORREO.     @CB00045
014700 01  VA-EMAIL-VARIABLES.
014800     05  VA-EMAIL-VALIDO             PIC X(01) VALUE 'S'.         @CB00045
014900         88  VA-SW-EMAIL-OK                    VALUE 'S'.         @CB00045
015000         88  VA-SW-EMAIL-MAL                    VALUE 'N'.        @CB00045
015100     05  VA-LARGO-EMAIL              PIC S9(04) COMP VALUE +0.    @CB00045
015200     05  VA-LARGO-LOCAL              PIC S9(04) COMP VALUE +0.    @CB00045
015300     05  VA-POS-ETIQUETA             PIC S9(04) COMP VALUE +0.    @CB00045
015400     05  VA-LARGO-TLD                PIC S9(04) COMP VALUE +0.    @CB00045
015500     05  FILLER                      PIC X(10) VALUE SPACES.      @CB00045
015600*
015700******************************************************************
015800*LINKAGE SECTION.
015900******************************************************************
016000 LINKAGE SECTION.
016100*
016200 01  CB7C0100-COMMAREA.
016300     COPY CBEC0100.
016400*
016500******************************************************************
016600*                       PROCEDURE DIVISION                       *
016700******************************************************************
016800 PROCEDURE DIVISION USING CB7C0100-COMMAREA.
016900*
017000 1000-INICIO.
017100*
017200     MOVE CB-CT-RETORNO-OK       TO E0100-COD-RETURN
017300     MOVE SPACES                 TO E0100-DES-ERROR
017400*
017500     PERFORM 1100-VALIDA-OPCION
017600*
017700     PERFORM 2000-PROCESO
017800*
017900     PERFORM 9000-FIN-PROCESO
018000     .
018100*
018200******************************************************************
018300*1100-VALIDA-OPCION:  VERIFICA QUE LA OPCION RECIBIDA SEA UNA DE *
018400*                     LAS SEIS OPCIONES SOPORTADAS POR LA RUTINA.*
018500******************************************************************
018600 1100-VALIDA-OPCION.
018700*
018800     IF NOT E0100-OPC-ALTA            AND
018900        NOT E0100-OPC-ACTUALIZA        AND
019000        NOT E0100-OPC-BAJA            AND
019100        NOT E0100-OPC-CONSULTA-ID      AND
019200        NOT E0100-OPC-CONSULTA-TODOS   AND
019300        NOT E0100-OPC-CONSULTA-NOMBRE
019400          MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN
019500          MOVE CB-MS-OPE-TIPO-INVALIDO  TO E0100-DES-ERROR
019600          PERFORM 9000-FIN-PROCESO
019700     END-IF
019800     .
019900*
020000******************************************************************
020100*2000-PROCESO:   DESPACHA A LA RUTINA QUE ATIENDE LA OPCION.     *
020200******************************************************************
020300 2000-PROCESO.
020400*
020500     EVALUATE TRUE
020600       WHEN E0100-OPC-ALTA
020700         PERFORM 2100-DA-ALTA
020800       WHEN E0100-OPC-ACTUALIZA
020900         PERFORM 2200-ACTUALIZA
021000       WHEN E0100-OPC-BAJA
021100         PERFORM 2300-DA-BAJA
021200       WHEN E0100-OPC-CONSULTA-ID
021300         PERFORM 2400-CONSULTA-ID
021400       WHEN E0100-OPC-CONSULTA-TODOS
021500         PERFORM 2500-CONSULTA-TODOS
021600       WHEN E0100-OPC-CONSULTA-NOMBRE
021700         PERFORM 2600-CONSULTA-NOMBRE
021800     END-EVALUATE
021900     .
022000*
022100******************************************************************
022200*2100-DA-ALTA:  VALIDA NOMBRE Y CORREO, ASIGNA ID Y ESCRIBE EL   *
022300*               REGISTRO DEL NUEVO CLIENTE.                     *
022400******************************************************************
022500 2100-DA-ALTA.
022600*
022700     MOVE E0100-CUST-NAME        TO VA-NOMBRE-MAYUS
022800*
022900     PERFORM 2110-VALIDA-NOMBRE THRU 2110-VALIDA-NOMBRE-EXIT
023000*
023100     IF E0100-COD-RETURN NOT = CB-CT-RETORNO-OK
023200         GOBACK
023300     END-IF
023400*
023500     PERFORM 2120-VALIDA-EMAIL THRU 2120-VALIDA-EMAIL-EXIT
023600*
023700     IF E0100-COD-RETURN NOT = CB-CT-RETORNO-OK
023800         GOBACK
023900     END-IF
024000*
024100     OPEN I-O CUSTOMER-MASTER
024200*
024300     PERFORM 2130-GENERA-ID THRU 2130-GENERA-ID-EXIT
024400*
024500     MOVE WS-CUST-RELKEY          TO CUST-ID
024600     MOVE E0100-CUST-NAME         TO CUST-NAME
024700     MOVE E0100-CUST-EMAIL        TO CUST-EMAIL
024800*
024900     WRITE CBGT001
025000*
025100     MOVE WS-CUST-RELKEY          TO E0100-CUST-ID
025200     MOVE CB-CT-RETORNO-OK        TO E0100-COD-RETURN
025300*
025400     CLOSE CUSTOMER-MASTER
025500     .
025600*
025700******************************************************************
025800*2110-VALIDA-NOMBRE:  SOLO LETRAS, LARGO 2-20 (REGLA DE NOMBRE). *
025900******************************************************************
026000 2110-VALIDA-NOMBRE.                                              @CB00033
026100*
026200     PERFORM 9300-LARGO-DE-NOMBRE THRU 9300-LARGO-DE-NOMBRE-EXIT
026300*
026400     IF VA-LARGO-NOMBRE < CT-MIN-LARGO-NOMBRE
026500         MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN
026600         MOVE CB-MS-CLI-NOMBRE-INVALIDO TO E0100-DES-ERROR
026700         GO TO 2110-VALIDA-NOMBRE-EXIT
026800     END-IF
026900*
027000     MOVE +1                     TO VA-SUB-IND
027100     PERFORM 2111-REVISA-UNA-LETRA
027200         VARYING VA-SUB-IND FROM 1 BY 1
027300         UNTIL VA-SUB-IND > VA-LARGO-NOMBRE
027400            OR VA-SW-ENCONTRADO
027500*
027600     IF VA-SW-ENCONTRADO
027700         MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN
027800         MOVE CB-MS-CLI-NOMBRE-INVALIDO TO E0100-DES-ERROR
027900     END-IF
028000     .
028100 2110-VALIDA-NOMBRE-EXIT.
028200     EXIT.
028300*
028400 2111-REVISA-UNA-LETRA.                                           @CB00033
028500*
028600     IF VA-NOMBRE-MAYUS-CHARS (VA-SUB-IND) NOT ALPHABETIC
028700         SET VA-SW-ENCONTRADO TO TRUE
028800     END-IF
028900     .
029000*
029100******************************************************************
029200*2120-VALIDA-EMAIL:  NO VACIO, ESTRUCTURA LOCAL@DOMINIO.TLD,     *
029300*                    JUEGO DE CARACTERES DEL LOCAL-PART, SIN     @CB00045
029400*                    GUION INICIAL EN EL DOMINIO Y EXTENSION     @CB00045
029500*                    FINAL DE 2-3 LETRAS (VER 2122/2124/2126).   @CB00045
029600******************************************************************
029700 2120-VALIDA-EMAIL.                                               @CB00009
029800*
029900     MOVE E0100-CUST-EMAIL       TO CUST-EMAIL
030000*
030100     IF E0100-CUST-EMAIL = SPACES
030200         MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN
030300         MOVE CB-MS-CLI-EMAIL-INVALIDO TO E0100-DES-ERROR
030400         GO TO 2120-VALIDA-EMAIL-EXIT
030500     END-IF
030600*
030700     SET VA-SW-EMAIL-OK          TO TRUE                          @CB00045
030800     PERFORM 9301-LARGO-DE-EMAIL THRU 9301-LARGO-DE-EMAIL-EXIT    @CB00045
030900     SET VA-SW-NO-ENCONTRADO TO TRUE
031000     MOVE +0                     TO VA-POSICION
031100*
031200     PERFORM 2121-BUSCA-ARROBA
031300         VARYING VA-SUB-IND FROM 1 BY 1
031400         UNTIL VA-SUB-IND > VA-LARGO-EMAIL                        @CB00045
031500            OR VA-SW-ENCONTRADO
031600*
031700     IF VA-SW-NO-ENCONTRADO OR VA-POSICION = 1
031800*            SIN ARROBA, O ARROBA EN LA PRIMERA POSICION: NO HAY
031900*            PARTE LOCAL.
032000         MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN
032100         MOVE CB-MS-CLI-EMAIL-INVALIDO TO E0100-DES-ERROR
032200         GO TO 2120-VALIDA-EMAIL-EXIT
032300     END-IF
032400*
032500     IF VA-POSICION = VA-LARGO-EMAIL                              @CB00045
032600*            LA ARROBA CAE EN LA ULTIMA POSICION: NO HAY DOMINIO.
032700         MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN
032800         MOVE CB-MS-CLI-EMAIL-INVALIDO TO E0100-DES-ERROR
032900         GO TO 2120-VALIDA-EMAIL-EXIT                             @CB00045
033000     END-IF
033100*                                                                 @CB00045
033200     PERFORM 2122-VALIDA-LOCAL-PART THRU                          @CB00045
033300             2122-VALIDA-LOCAL-PART-EXIT                          @CB00045
033400*                                                                 @CB00045
033500     IF VA-SW-EMAIL-OK                                            @CB00045
033600         PERFORM 2124-VALIDA-DOMINIO THRU                         @CB00045
033700                 2124-VALIDA-DOMINIO-EXIT                         @CB00045
033800     END-IF                                                       @CB00045
033900*                                                                 @CB00045
034000     IF VA-SW-EMAIL-MAL                                           @CB00045
034100         MOVE CB-CT-RETORNO-VALIDACION TO E0100-COD-RETURN        @CB00045
034200         MOVE CB-MS-CLI-EMAIL-INVALIDO TO E0100-DES-ERROR         @CB00045
034300     END-IF                                                       @CB00045
034400     .
034500 2120-VALIDA-EMAIL-EXIT.
034600     EXIT.
034700*
034800 2121-BUSCA-ARROBA.                                               @CB00009
034900*
035000     IF CUST-EMAIL-CHARS (VA-SUB-IND) = CB-CT-ARROBA
035100         SET VA-SW-ENCONTRADO TO TRUE
035200         MOVE VA-SUB-IND          TO VA-POSICION
035300     END-IF
035400     .
035500*
035600******************************************************************
035700*2122-VALIDA-LOCAL-PART:  EL LOCAL-PART (POSICIONES 1 A          @CB00045
035800*                 VA-POSICION - 1) SOLO PUEDE CONTENER LETRAS,   @CB00045
035900*                 DIGITOS, GUION BAJO Y GUION, SEPARADOS POR     @CB00045
036000*                 PUNTOS QUE NUNCA VAN AL PRINCIPIO, AL FINAL,   @CB00045
036100*                 NI DOS SEGUIDOS.                               @CB00045
036200******************************************************************
036300 2122-VALIDA-LOCAL-PART.                                          @CB00045
036400*
036500     MOVE VA-POSICION            TO VA-LARGO-LOCAL                @CB00045
036600     SUBTRACT 1                  FROM VA-LARGO-LOCAL              @CB00045
036700*
036800     PERFORM 2123-REVISA-CARACTER-LOCAL                           @CB00045
036900         VARYING VA-SUB-IND FROM 1 BY 1                           @CB00045
037000         UNTIL VA-SUB-IND > VA-LARGO-LOCAL                        @CB00045
037100            OR VA-SW-EMAIL-MAL                                    @CB00045
037200     .
037300 2122-VALIDA-LOCAL-PART-EXIT.                                     @CB00045
037400     EXIT.
037500*
037600 2123-REVISA-CARACTER-LOCAL.                                      @CB00045
037700*
037800     IF CUST-EMAIL-CHARS (VA-SUB-IND) = CB-CT-PUNTO               @CB00045
037900         IF VA-SUB-IND = 1                                        @CB00045
038000            OR VA-SUB-IND = VA-LARGO-LOCAL                        @CB00045
038100            OR CUST-EMAIL-CHARS (VA-SUB-IND + 1) = CB-CT-PUNTO    @CB00045
038200             SET VA-SW-EMAIL-MAL TO TRUE                          @CB00045
038300         END-IF                                                   @CB00045
038400     ELSE                                                         @CB00045
038500         IF CUST-EMAIL-CHARS (VA-SUB-IND) NOT EMAIL-LOCAL-CHARS   @CB00045
038600             SET VA-SW-EMAIL-MAL TO TRUE                          @CB00045
038700         END-IF                                                   @CB00045
038800     END-IF                                                       @CB00045
038900     .
039000*
039100******************************************************************
039200*2124-VALIDA-DOMINIO:  EL DOMINIO (POSICIONES VA-POSICION + 1    @CB00045
039300*                 A VA-LARGO-EMAIL) NO PUEDE EMPEZAR CON GUION,  @CB00045
039400*                 SOLO CONTIENE LETRAS, DIGITOS, GUION Y PUNTOS  @CB00045
039500*                 COMO SEPARADORES DE ETIQUETA, Y TERMINA EN     @CB00045
039600*                 UNA EXTENSION DE 2-3 LETRAS (VER 2126).        @CB00045
039700******************************************************************
039800 2124-VALIDA-DOMINIO.                                             @CB00045
039900*
040000     MOVE +0                     TO VA-POS-ETIQUETA               @CB00045
040100*
040200     IF CUST-EMAIL-CHARS (VA-POSICION + 1) = CB-CT-GUION          @CB00045
040300         SET VA-SW-EMAIL-MAL TO TRUE                              @CB00045
040400     END-IF                                                       @CB00045
040500*
040600     IF VA-SW-EMAIL-OK                                            @CB00045
040700         PERFORM 2125-REVISA-CARACTER-DOMINIO                     @CB00045
040800             VARYING VA-SUB-IND FROM VA-POSICION + 1 BY 1         @CB00045
040900             UNTIL VA-SUB-IND > VA-LARGO-EMAIL                    @CB00045
041000                OR VA-SW-EMAIL-MAL                                @CB00045
041100     END-IF                                                       @CB00045
041200*
041300     IF VA-SW-EMAIL-OK                                            @CB00045
041400         PERFORM 2126-VALIDA-TLD THRU 2126-VALIDA-TLD-EXIT        @CB00045
041500     END-IF                                                       @CB00045
041600     .
041700 2124-VALIDA-DOMINIO-EXIT.                                        @CB00045
041800     EXIT.
041900*
042000 2125-REVISA-CARACTER-DOMINIO.                                    @CB00045
042100*
042200     IF CUST-EMAIL-CHARS (VA-SUB-IND) = CB-CT-PUNTO               @CB00045
042300         IF VA-SUB-IND = VA-POSICION + 1                          @CB00045
042400            OR VA-SUB-IND = VA-LARGO-EMAIL                        @CB00045
042500            OR CUST-EMAIL-CHARS (VA-SUB-IND + 1) = CB-CT-PUNTO    @CB00045
042600            OR CUST-EMAIL-CHARS (VA-SUB-IND + 1) = CB-CT-GUION    @CB00045
042700             SET VA-SW-EMAIL-MAL TO TRUE                          @CB00045
042800         ELSE                                                     @CB00045
042900             MOVE VA-SUB-IND     TO VA-POS-ETIQUETA               @CB00045
043000         END-IF                                                   @CB00045
043100     ELSE                                                         @CB00045
043200         IF CUST-EMAIL-CHARS (VA-SUB-IND) NOT EMAIL-DOMIN-CHARS   @CB00045
043300             SET VA-SW-EMAIL-MAL TO TRUE                          @CB00045
043400         END-IF                                                   @CB00045
043500     END-IF                                                       @CB00045
043600     .
043700*
043800******************************************************************
043900*2126-VALIDA-TLD:  LA ETIQUETA FINAL DEL DOMINIO (DESPUES DEL    @CB00045
044000*                 ULTIMO PUNTO) DEBE TENER DE 2 A 3 LETRAS.      @CB00045
044100******************************************************************
044200 2126-VALIDA-TLD.                                                 @CB00045
044300*
044400     IF VA-POS-ETIQUETA = ZERO                                    @CB00045
044500         SET VA-SW-EMAIL-MAL     TO TRUE                          @CB00045
044600     ELSE                                                         @CB00045
044700         COMPUTE VA-LARGO-TLD = VA-LARGO-EMAIL - VA-POS-ETIQUETA  @CB00045
044800         IF VA-LARGO-TLD < 2 OR VA-LARGO-TLD > 3                 @CB00045
044900             SET VA-SW-EMAIL-MAL TO TRUE                          @CB00045
045000         ELSE                                                     @CB00045
045100             PERFORM 2127-REVISA-LETRA-TLD                        @CB00045
045200                 VARYING VA-SUB-IND FROM VA-POS-ETIQUETA + 1 BY 1@CB00045
045300                 UNTIL VA-SUB-IND > VA-LARGO-EMAIL                @CB00045
045400                    OR VA-SW-EMAIL-MAL                            @CB00045
045500         END-IF                                                   @CB00045
045600     END-IF                                                       @CB00045
045700     .
045800 2126-VALIDA-TLD-EXIT.                                            @CB00045
045900     EXIT.
046000*
046100 2127-REVISA-LETRA-TLD.                                           @CB00045
046200*
046300     IF CUST-EMAIL-CHARS (VA-SUB-IND) NOT ALPHABETIC              @CB00045
046400         SET VA-SW-EMAIL-MAL     TO TRUE                          @CB00045
046500     END-IF                                                       @CB00045
046600     .
046700*
046800******************************************************************
046900*2130-GENERA-ID:  BUSCA EL PRIMER RELATIVO LIBRE A PARTIR DE 1,  *
047000*                 QUE SE CONVIERTE EN EL ID DEL NUEVO CLIENTE.   *
047100******************************************************************
047200 2130-GENERA-ID.                                                  @CB00041
047300*
047400     MOVE +1                     TO WS-CUST-RELKEY
047500     SET VA-SW-NO-ENCONTRADO     TO TRUE
047600*
047700     PERFORM 2131-PRUEBA-RELATIVO
047800         UNTIL VA-SW-ENCONTRADO
047900            OR WS-CUST-RELKEY > CT-MAX-INTENTOS-ID
048000     .
048100 2130-GENERA-ID-EXIT.
048200     EXIT.
048300*
048400 2131-PRUEBA-RELATIVO.                                            @CB00041
048500*
048600     READ CUSTOMER-MASTER
048700         INVALID KEY
048800             SET VA-SW-ENCONTRADO TO TRUE
048900         NOT INVALID KEY
049000             ADD 1 TO WS-CUST-RELKEY
049100     END-READ
049200     .
049300*
049400******************************************************************
049500*2200-ACTUALIZA:  LEE AL CLIENTE, VALIDA LOS NUEVOS DATOS Y      *
049600*                 REESCRIBE EL REGISTRO.                        *
049700******************************************************************
049800 2200-ACTUALIZA.
049900*
050000     OPEN I-O CUSTOMER-MASTER
050100*
050200     MOVE E0100-CUST-ID           TO WS-CUST-RELKEY
050300     READ CUSTOMER-MASTER
050400         INVALID KEY
050500             MOVE CB-CT-RETORNO-NOENCONTRADO TO E0100-COD-RETURN
050600             MOVE CB-MS-CLI-NO-ENCONTRADO     TO E0100-DES-ERROR
050700     END-READ
050800*
050900     IF E0100-COD-RETURN NOT = CB-CT-RETORNO-OK
051000         CLOSE CUSTOMER-MASTER
051100         GOBACK
051200     END-IF
051300*
051400     MOVE E0100-CUST-NAME        TO VA-NOMBRE-MAYUS
051500     PERFORM 2110-VALIDA-NOMBRE THRU 2110-VALIDA-NOMBRE-EXIT
051600*
051700     IF E0100-COD-RETURN = CB-CT-RETORNO-OK
051800         PERFORM 2120-VALIDA-EMAIL THRU 2120-VALIDA-EMAIL-EXIT
051900     END-IF
052000*
052100     IF E0100-COD-RETURN NOT = CB-CT-RETORNO-OK
052200         CLOSE CUSTOMER-MASTER
052300         GOBACK
052400     END-IF
052500*
052600     MOVE E0100-CUST-NAME         TO CUST-NAME
052700     MOVE E0100-CUST-EMAIL        TO CUST-EMAIL
052800*
052900     REWRITE CBGT001
053000*
053100     CLOSE CUSTOMER-MASTER
053200     .
053300*
053400******************************************************************
053500*2300-DA-BAJA:  LEE AL CLIENTE Y BORRA EL REGISTRO.              *
053600******************************************************************
053700 2300-DA-BAJA.
053800*
053900     OPEN I-O CUSTOMER-MASTER
054000*
054100     MOVE E0100-CUST-ID           TO WS-CUST-RELKEY
054200     READ CUSTOMER-MASTER
054300         INVALID KEY
054400             MOVE CB-CT-RETORNO-NOENCONTRADO TO E0100-COD-RETURN
054500             MOVE CB-MS-CLI-NO-ENCONTRADO     TO E0100-DES-ERROR
054600     END-READ
054700*
054800     IF E0100-COD-RETURN = CB-CT-RETORNO-OK
054900         DELETE CUSTOMER-MASTER
055000             INVALID KEY
055100                 MOVE CB-CT-RETORNO-ERROR TO E0100-COD-RETURN
055200         END-DELETE
055300     END-IF
055400*
055500     CLOSE CUSTOMER-MASTER
055600     .
055700*
055800******************************************************************
055900*2400-CONSULTA-ID:  LEE AL CLIENTE Y LO REGRESA EN EL COMMAREA.  *
056000******************************************************************
056100 2400-CONSULTA-ID.                                                @CB00002
056200*
056300     OPEN INPUT CUSTOMER-MASTER
056400*
056500     MOVE E0100-CUST-ID           TO WS-CUST-RELKEY
056600     READ CUSTOMER-MASTER
056700         INVALID KEY
056800             MOVE CB-CT-RETORNO-NOENCONTRADO TO E0100-COD-RETURN
056900             MOVE CB-MS-CLI-NO-ENCONTRADO     TO E0100-DES-ERROR
057000         NOT INVALID KEY
057100             MOVE CUST-NAME               TO E0100-CUST-NAME
057200             MOVE CUST-EMAIL              TO E0100-CUST-EMAIL
057300     END-READ
057400*
057500     CLOSE CUSTOMER-MASTER
057600     .
057700*
057800******************************************************************
057900*2500-CONSULTA-TODOS:  RECORRE EL ARCHIVO COMPLETO Y LO ENTREGA  *
058000*                      EN LA TABLA DEL COMMAREA (TOPE 50).       *
058100******************************************************************
058200 2500-CONSULTA-TODOS.                                             @CB00006
058300*
058400     OPEN INPUT CUSTOMER-MASTER
058500*
058600     MOVE +0                     TO VA-CONTADOR-TBL
058700                                     E0100-NUM-CLIENTES
058800     MOVE +1                     TO WS-CUST-RELKEY
058900     SET VA-SW-FIN-NO            TO TRUE
059000*
059100     START CUSTOMER-MASTER KEY NOT LESS THAN WS-CUST-RELKEY
059200         INVALID KEY
059300             SET VA-SW-FIN-SI TO TRUE
059400     END-START
059500*
059600     PERFORM 2510-LEE-SIGUIENTE-CLIENTE
059700         UNTIL VA-SW-FIN-SI
059800            OR VA-CONTADOR-TBL = CT-MAX-TABLA
059900*
060000     MOVE VA-CONTADOR-TBL        TO E0100-NUM-CLIENTES
060100*
060200     CLOSE CUSTOMER-MASTER
060300     .
060400*
060500 2510-LEE-SIGUIENTE-CLIENTE.                                      @CB00006
060600*
060700     READ CUSTOMER-MASTER NEXT RECORD
060800         AT END
060900             SET VA-SW-FIN-SI TO TRUE
061000         NOT AT END
061100             ADD 1                     TO VA-CONTADOR-TBL
061200             MOVE CUST-ID    TO E0100-T-CUST-ID (VA-CONTADOR-TBL)
061300             MOVE CUST-NAME  TO E0100-T-CUST-NAME
061400                                  (VA-CONTADOR-TBL)
061500             MOVE CUST-EMAIL TO E0100-T-CUST-EMAIL
061600                                  (VA-CONTADOR-TBL)
061700     END-READ
061800     .
061900*
062000******************************************************************
062100*2600-CONSULTA-NOMBRE:  RECORRE EL ARCHIVO Y SELECCIONA LOS      *
062200*                       CLIENTES CUYO NOMBRE CONTIENE EL FILTRO, *
062300*                       SIN DISTINGUIR MAYUSCULAS/MINUSCULAS.    *
062400******************************************************************
062500 2600-CONSULTA-NOMBRE.                                            @CB00018
062600*
062700     MOVE E0100-CUST-NAME-FILTRO TO VA-FILTRO-MAYUS
062800     INSPECT VA-FILTRO-MAYUS CONVERTING
062900         'abcdefghijklmnopqrstuvwxyz' TO
063000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063100*
063200     MOVE VA-FILTRO-MAYUS        TO VA-NOMBRE-MAYUS
063300     PERFORM 9300-LARGO-DE-NOMBRE THRU 9300-LARGO-DE-NOMBRE-EXIT
063400     MOVE VA-LARGO-NOMBRE        TO VA-LARGO-FILTRO
063500*
063600     OPEN INPUT CUSTOMER-MASTER
063700*
063800     MOVE +0                     TO VA-CONTADOR-TBL
063900                                     E0100-NUM-CLIENTES
064000     MOVE +1                     TO WS-CUST-RELKEY
064100     SET VA-SW-FIN-NO            TO TRUE
064200*
064300     START CUSTOMER-MASTER KEY NOT LESS THAN WS-CUST-RELKEY
064400         INVALID KEY
064500             SET VA-SW-FIN-SI TO TRUE
064600     END-START
064700*
064800     PERFORM 2610-LEE-Y-FILTRA
064900         UNTIL VA-SW-FIN-SI
065000            OR VA-CONTADOR-TBL = CT-MAX-TABLA
065100*
065200     MOVE VA-CONTADOR-TBL        TO E0100-NUM-CLIENTES
065300*
065400     CLOSE CUSTOMER-MASTER
065500     .
065600*
065700 2610-LEE-Y-FILTRA.                                               @CB00018
065800*
065900     READ CUSTOMER-MASTER NEXT RECORD
066000         AT END
066100             SET VA-SW-FIN-SI TO TRUE
066200         NOT AT END
066300             PERFORM 2620-COMPARA-SUBCADENA
066400     END-READ
066500     .
066600*
066700 2620-COMPARA-SUBCADENA.                                          @CB00018
066800*
066900     MOVE CUST-NAME              TO VA-NOMBRE-MAYUS
067000     INSPECT VA-NOMBRE-MAYUS CONVERTING
067100         'abcdefghijklmnopqrstuvwxyz' TO
067200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067300*
067400     SET VA-SW-NO-ENCONTRADO     TO TRUE
067500*
067600     IF VA-LARGO-FILTRO > 0
067700         COMPUTE VA-TOPE-POSICION =
067800             CT-MAX-LARGO-NOMBRE - VA-LARGO-FILTRO + 1
067900         PERFORM 2621-COMPARA-EN-POSICION
068000             VARYING VA-POSICION FROM 1 BY 1
068100             UNTIL VA-POSICION > VA-TOPE-POSICION
068200                OR VA-SW-ENCONTRADO
068300     END-IF
068400*
068500     IF VA-SW-ENCONTRADO
068600         ADD 1                     TO VA-CONTADOR-TBL
068700         MOVE CUST-ID    TO E0100-T-CUST-ID (VA-CONTADOR-TBL)
068800         MOVE CUST-NAME  TO E0100-T-CUST-NAME (VA-CONTADOR-TBL)
068900         MOVE CUST-EMAIL TO E0100-T-CUST-EMAIL (VA-CONTADOR-TBL)
069000     END-IF
069100     .
069200*
069300 2621-COMPARA-EN-POSICION.                                        @CB00018
069400*
069500     IF VA-NOMBRE-MAYUS (VA-POSICION:VA-LARGO-FILTRO) =
069600        VA-FILTRO-MAYUS (1:VA-LARGO-FILTRO)
069700         SET VA-SW-ENCONTRADO TO TRUE
069800     END-IF
069900     .
070000*
070100******************************************************************
070200*9000-FIN-PROCESO.                                               *
070300******************************************************************
070400 9000-FIN-PROCESO.
070500*
070600     GOBACK.
070700*
070800******************************************************************
070900*9300-LARGO-DE-NOMBRE:  CALCULA EL LARGO EFECTIVO DE UN NOMBRE   *
071000*                       (SIN ESPACIOS A LA DERECHA) USANDO LA    *
071100*                       VISTA VA-NOMBRE-MAYUS-CHARS.             *
071200******************************************************************
071300 9300-LARGO-DE-NOMBRE.                                            @CB00033
071400*
071500     MOVE CT-MAX-LARGO-NOMBRE    TO VA-LARGO-NOMBRE
071600*
071700     PERFORM 9310-QUITA-UN-ESPACIO
071800         UNTIL VA-LARGO-NOMBRE = 0
071900            OR VA-NOMBRE-MAYUS-CHARS (VA-LARGO-NOMBRE) NOT = SPACE
072000     .
072100 9300-LARGO-DE-NOMBRE-EXIT.
072200     EXIT.
072300*
072400 9310-QUITA-UN-ESPACIO.
072500*
072600     SUBTRACT 1 FROM VA-LARGO-NOMBRE
072700     .
072800*
072900******************************************************************
073000*9301-LARGO-DE-EMAIL:  CALCULA EL LARGO EFECTIVO DEL CORREO      @CB00045
073100*                 (SIN ESPACIOS A LA DERECHA) USANDO LA VISTA     @CB00045
073200*                 CUST-EMAIL-CHARS.                               @CB00045
073300******************************************************************
073400 9301-LARGO-DE-EMAIL.                                             @CB00045
073500*
073600     MOVE CT-MAX-LARGO-EMAIL     TO VA-LARGO-EMAIL                @CB00045
073700*
073800     PERFORM 9311-QUITA-UN-ESPACIO-EMAIL                          @CB00045
073900         UNTIL VA-LARGO-EMAIL = 0                                 @CB00045
074000            OR CUST-EMAIL-CHARS (VA-LARGO-EMAIL) NOT = SPACE      @CB00045
074100     .
074200 9301-LARGO-DE-EMAIL-EXIT.                                        @CB00045
074300     EXIT.
074400*
074500 9311-QUITA-UN-ESPACIO-EMAIL.                                     @CB00045
074600*
074700     SUBTRACT 1 FROM VA-LARGO-EMAIL                               @CB00045
074800     .
074900*
075000******************************************************************
075100***************            Fin Programa            ***************
075200******************************************************************
