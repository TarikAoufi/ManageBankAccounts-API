000100******************************************************************
000200* CBWC001:  WORK COPY DE CONSTANTES Y MENSAJES COMUNES AL        *
000300*           SUBSISTEMA CB (CUENTAS BANCARIAS).                   *
000400******************************************************************
000500*                     MODIFICATIONS LOG                          *
000600******************************************************************
000700*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000800*     ---------- ------- ---------- --------------------------- *
000900*     @CB00005   RHM     1989-04-09 ALTA INICIAL DEL COPY        *
001000*     @CB00017   GICE    1994-06-21 SE AGREGAN MENSAJES PARA EL  *
001100*                                   MOTOR DE TRASPASOS           *
001200*     @CB00021   DCG     1999-02-08 REVISION Y2K - SIN CAMPOS DE *
001300*                                   FECHA EN ESTE COPY           *
001400******************************************************************
001500 01  CB-CONSTANTES.
001600     05  CB-CT-RETORNO-OK            PIC X(02) VALUE '00'.
001700     05  CB-CT-RETORNO-NOENCONTRADO  PIC X(02) VALUE '10'.
001800     05  CB-CT-RETORNO-VALIDACION    PIC X(02) VALUE '20'.
001900     05  CB-CT-RETORNO-SALDO         PIC X(02) VALUE '30'.
002000     05  CB-CT-RETORNO-MISMACTA      PIC X(02) VALUE '35'.
002100     05  CB-CT-RETORNO-FORMATOID     PIC X(02) VALUE '40'.
002200     05  CB-CT-RETORNO-ERROR         PIC X(02) VALUE '99'.
002300     05  CB-CT-HEXDIGITOS            PIC X(22)
002400                          VALUE '0123456789ABCDEFabcdef'.
002500     05  CB-CT-GUION                 PIC X(01) VALUE '-'.
002600     05  CB-CT-PUNTO                 PIC X(01) VALUE '.'.
002700     05  CB-CT-ARROBA                PIC X(01) VALUE '@'.
002800     05  FILLER                      PIC X(10) VALUE SPACES.
002900*
003000 01  CB-MENSAJES.
003100     05  CB-MS-CLI-NO-ENCONTRADO     PIC X(30)
003200                          VALUE 'CLIENTE NO ENCONTRADO'.
003300     05  CB-MS-CLI-NOMBRE-INVALIDO   PIC X(30)
003400                          VALUE 'NOMBRE DE CLIENTE INVALIDO'.
003500     05  CB-MS-CLI-EMAIL-INVALIDO    PIC X(30)
003600                          VALUE 'CORREO DE CLIENTE INVALIDO'.
003700     05  CB-MS-CTA-NO-ENCONTRADA     PIC X(30)
003800                          VALUE 'CUENTA NO ENCONTRADA'.
003900     05  CB-MS-CTA-ID-INVALIDO       PIC X(30)                    @CB00017
004000                          VALUE 'ID DE CUENTA FORMATO INVALIDO'.
004100     05  CB-MS-CTA-SALDO-INSUF       PIC X(30)                    @CB00017
004200                          VALUE 'SALDO INSUFICIENTE'.
004300     05  CB-MS-CTA-MISMA-CUENTA      PIC X(30)                    @CB00017
004400                          VALUE 'ORIGEN Y DESTINO SON IGUALES'.
004500     05  CB-MS-OPE-IMPORTE-INVALIDO  PIC X(30)
004600                          VALUE 'IMPORTE DE OPERACION INVALIDO'.
004700     05  CB-MS-OPE-TIPO-INVALIDO     PIC X(30)
004800                          VALUE 'TIPO DE OPERACION INVALIDO'.
004900     05  FILLER                      PIC X(10) VALUE SPACES.
005000*
