000100******************************************************************
000200* CBGT001:  REGISTRO MAESTRO DE CLIENTES (CUSTOMER-MASTER).      *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE       DESCRIPTION                  *
000700*     ---------- ------- ---------- --------------------------- *
000800*     @CB00001   RHM     1989-03-14 ALTA INICIAL DEL REGISTRO    *
000900*     @CB00007   LTV     1991-08-02 SE AGREGA FILLER DE RESERVA  *
001000*                                   PARA CRECIMIENTO FUTURO      *
001100*     @CB00019   DCG     1998-11-30 REVISION Y2K - SIN IMPACTO,  *
001200*                                   NO HAY CAMPOS DE FECHA AQUI  *
001300******************************************************************
001400*               LRECL = 080                                      *
001500******************************************************************
001600* CUST-ID          (K)  IDENTIFICADOR DEL CLIENTE (LLAVE)        *
001700* CUST-NAME        (D)  NOMBRE DEL CLIENTE (SOLO LETRAS)         *
001800* CUST-EMAIL       (D)  CORREO ELECTRONICO DEL CLIENTE           *
001900* (K)=LLAVE  (D)=DATO                                            *
002000******************************************************************
002100 01  CBGT001.
002200     05  CUST-ID                     PIC 9(09).
002300     05  CUST-NAME                   PIC X(20).
002400*        CUST-NAME-CHARS: VISTA CARACTER A CARACTER PARA
002500*        VALIDAR QUE EL NOMBRE SOLO CONTENGA LETRAS (VER
002600*        PARRAFO 2100-VALIDA-NOMBRE EN CB7C0100).
002700     05  CUST-NAME-CHARS REDEFINES CUST-NAME
002800                                     OCCURS 20 TIMES
002900                                     PIC X(01).
003000     05  CUST-EMAIL                  PIC X(30).
003100*        CUST-EMAIL-CHARS: VISTA CARACTER A CARACTER PARA
003200*        LOCALIZAR LA ARROBA Y VALIDAR LA ESTRUCTURA DEL
003300*        CORREO (VER PARRAFO 2200-VALIDA-EMAIL EN CB7C0100).
003400     05  CUST-EMAIL-CHARS REDEFINES CUST-EMAIL
003500                                     OCCURS 30 TIMES
003600                                     PIC X(01).
003700     05  CUST-ID-ALFA REDEFINES CUST-ID
003800                                     PIC X(09).
003900     05  FILLER                      PIC X(21) VALUE SPACES.      @CB00007
004000*
